000100******************************************************************
000200*                                                                *
000300*  PROGRAMA  : CR12C02J                                         * 
000400*                                                                *
000500*  APLICACION: CRIPTOMONEDAS. (CR1) ANALISIS Y ESTADISTICA.     * 
000600*                                                                *
000700*  DESCRIPCION: CORRIDA BATCH QUE RECORRE QUOTE-FILE EN EL       *
000800*               ORDEN EN QUE LLEGO (SIN ORDENAR) Y ACUMULA, POR  *
000900*               CADA PAR LISTADO EN LA TARJETA DE PARAMETROS     *
001000*               (CR1P002), LOS PROMEDIOS Y TOTALES DEL RESUMEN   *
001100*               ESTADISTICO. SI ALGUN PAR ESPERADO NO APARECE    *
001200*               EN QUOTE-FILE, LA CORRIDA ABORTA.                *
001300*                                                                *
001400******************************************************************
001500*        L O G    D E   M O D I F I C A C I O N E S             * 
001600******************************************************************
001700*  FECHA       PROGRAMADOR      TICKET     DESCRIPCION          * 
001800* ----------   --------------   --------   ------------------- *  
001900*  14/03/1994  R. ALDANA        CR1-0001   CREACION INICIAL.    * CR1-0001
002000*              PROMEDIOS DE OPEN/CLOSE/HIGH/LOW UNICAMENTE.     * CR1-0001
002100*  11/01/1996  R. ALDANA        CR1-0015   SE AGREGA EL RANGO   * CR1-0015
002200*              PROMEDIO Y LOS TOTALES DE VOLUMEN Y MONTO.       * CR1-0015
002300*  03/02/1999  M. OQUENDO       CR1-0050   AJUSTE Y2K: INIT/    * CR1-0050
002400*              CURRENT-DATETIME PASAN DE AAMMDDHHMMSS A         * CR1-0050
002500*              CCYYMMDDHHMMSS. SE REVISA LA CARGA DE TB2-PAR.    *CR1-0050
002600*  07/06/2000  J. SANOJA        CR1-0058   SE AGREGA EL PRECIO  * CR1-0058
002700*              PROMEDIO PONDERADO POR VOLUMEN (AVG-TRADE-PRICE).* CR1-0058
002800*  19/03/2002  C. FARIAS        CR1-0068   SI UN PAR DE LA       *CR1-0068
002900*              TARJETA DE PARAMETROS NO TIENE REGISTROS EN      * CR1-0068
003000*              QUOTE-FILE, LA CORRIDA ABORTA (ANTES SEGUIA).     *CR1-0068
003100*  14/08/2006  C. FARIAS        CR1-0081   SE AGREGA AVISO SI   * CR1-0081
003200*              LLEGA EL AÑO O EL RESTO DE INIT/CURRENT-DATETIME * CR1-0081
003300*              EN CERO (TIMESTAMP INCOMPLETO EN QUOTE-FILE).    * CR1-0081
003400*  17/02/2009  M. PAREDES       CR1-0084   SE CORRIGE           * CR1-0084
003500*              CT-CONTANTES A LA ORTOGRAFIA QUE USA EL          * CR1-0084
003600*              RESTO DE LA APLICACION.                          * CR1-0084
003700******************************************************************
003800 IDENTIFICATION DIVISION.                                         
003900 PROGRAM-ID.    CR12C02J.                                         
004000 AUTHOR.        FACTORIA.                                         
004100 INSTALLATION.  FACTORIA DE SISTEMAS - UNIDAD CRIPTOMONEDAS.      
004200 DATE-WRITTEN.  14/03/1994.                                       
004300 DATE-COMPILED.                                                   
004400 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.      
004500******************************************************************
004600 ENVIRONMENT DIVISION.                                            
004700 CONFIGURATION SECTION.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.                                                    
005000     SELECT QUOTE-FILE                                            
005100         ASSIGN TO QUOTEIN                                        
005200         ORGANIZATION IS SEQUENTIAL                               
005300         FILE STATUS IS ST-QUOTE-FILE.                            
005400     SELECT PARM-FILE                                             
005500         ASSIGN TO PARMIN                                         
005600         ORGANIZATION IS SEQUENTIAL                               
005700         FILE STATUS IS ST-PARM-FILE.                             
005800     SELECT STATISTIC-FILE                                        
005900         ASSIGN TO STATOUT                                        
006000         ORGANIZATION IS SEQUENTIAL                               
006100         FILE STATUS IS ST-STATISTIC-FILE.                        
006200******************************************************************
006300 DATA DIVISION.                                                   
006400 FILE SECTION.                                                    
006500 FD  QUOTE-FILE                                                   
006600     LABEL RECORDS ARE STANDARD                                   
006700     RECORDING MODE IS F.                                         
006800     COPY CR1T001.                                                
006900 FD  PARM-FILE                                                    
007000     LABEL RECORDS ARE STANDARD                                   
007100     RECORDING MODE IS F.                                         
007200     COPY CR1P002.                                                
007300 FD  STATISTIC-FILE                                               
007400     LABEL RECORDS ARE STANDARD                                   
007500     RECORDING MODE IS F.                                         
007600     COPY CR1T003.                                                
007700******************************************************************
007800 WORKING-STORAGE SECTION.                                         
007900******************************************************************
008000*                   AREA DE CODIGOS DE STATUS                    *
008100******************************************************************
008200 01  WS-STATUS-CODES.                                             
008300     05  ST-QUOTE-FILE           PIC X(02).                       
008400     05  ST-PARM-FILE            PIC X(02).                       
008500     05  ST-STATISTIC-FILE       PIC X(02).                       
008600     05  FILLER                  PIC X(01).                       
008700******************************************************************
008800*                  AREA DE VARIABLES AUXILIARES                  *
008900******************************************************************
009000 01  WS-VARIABLES-AUXILIARES.                                     
009100     05  WS-RANGO-REG            PIC S9(13)V9(08) COMP-3.         
009200     05  FILLER                  PIC X(01).                       
009300******************************************************************
009400*                        AREA DE SWITCHES                        *
009500******************************************************************
009600 01  SW-SWITCHES.                                                 
009700     05  SW-FIN-PARM             PIC X(01) VALUE 'N'.             
009800         88  FIN-PARM                     VALUE 'S'.              
009900         88  NO-FIN-PARM                  VALUE 'N'.              
010000     05  SW-FIN-QUOTE            PIC X(01) VALUE 'N'.             
010100         88  FIN-QUOTE                    VALUE 'S'.              
010200         88  NO-FIN-QUOTE                 VALUE 'N'.              
010300     05  SW-ENCONTRADO           PIC X(01) VALUE 'N'.             
010400         88  ENCONTRADO                   VALUE 'S'.              
010500         88  NO-ENCONTRADO                VALUE 'N'.              
010600     05  FILLER                  PIC X(01).                       
010700******************************************************************
010800*                       AREA DE CONTANTES                       *
010900******************************************************************
011000 01  CT-CONTANTES.                                               
011100     05  CT-PROGRAMA             PIC X(08) VALUE 'CR12C02J'.      
011200     05  CT-MAX-PARES            PIC 9(03) COMP VALUE 100.        
011300     05  FILLER                  PIC X(01).                       
011400******************************************************************
011500*                       AREA DE CONTADORES                       *
011600******************************************************************
011700 01  CN-CONTADORES.                                               
011800     05  CN-REGISTROS-LEIDOS     PIC 9(09) COMP VALUE ZERO.       
011900     05  CN-REGISTROS-LEIDOS-D   REDEFINES CN-REGISTROS-LEIDOS    
012000                                 PIC 9(09).                       
012100     05  FILLER                  PIC X(01).                       
012200*    VISTA ZONIFICADA PARA EL DISPLAY DE CIERRE (VER 9000-FIN).   
012300******************************************************************
012400*                        AREA DE INDICES                         *
012500******************************************************************
012600 01  IN-INDICES.                                                  
012700     05  IN-I                    PIC 9(04) COMP.                  
012800     05  IN-J                    PIC 9(04) COMP.                  
012900     05  FILLER                  PIC X(01).                       
013000******************************************************************
013100*              AREA DE LA TABLA DE PARES (TICKERS)               *
013200******************************************************************
013300 01  TB-PARES.                                                    
013400     05  TB2-PAR OCCURS 100 TIMES.                                
013500         10  TB2-TICKER              PIC X(10).                   
013600         10  TB2-COUNT               PIC 9(09) COMP.              
013700         10  TB2-SUMA-OPEN           PIC S9(17)V9(08) COMP-3.     
013800         10  TB2-SUMA-CLOSE          PIC S9(17)V9(08) COMP-3.     
013900         10  TB2-SUMA-HIGH           PIC S9(17)V9(08) COMP-3.     
014000         10  TB2-SUMA-LOW            PIC S9(17)V9(08) COMP-3.     
014100         10  TB2-SUMA-RANGO          PIC S9(17)V9(08) COMP-3.     
014200         10  TB2-SUMA-VOLUME         PIC S9(19)V9(08) COMP-3.     
014300         10  TB2-SUMA-AMOUNT         PIC S9(19)V9(08) COMP-3.     
014400         10  TB2-INIT-DATETIME       PIC 9(14).                   
014500         10  TB2-INIT-DATETIME-R REDEFINES TB2-INIT-DATETIME.     
014600             15  TB2-INIT-ANO        PIC 9(04).                   
014700             15  TB2-INIT-RESTO      PIC 9(10).                   
014800         10  TB2-CURRENT-DATETIME    PIC 9(14).                   
014900         10  TB2-CURRENT-DATETIME-R                               
015000                 REDEFINES TB2-CURRENT-DATETIME.                  
015100             15  TB2-CURR-ANO        PIC 9(04).                   
015200             15  TB2-CURR-RESTO      PIC 9(10).                   
015300     05  TB2-CANTIDAD-PARES      PIC 9(03) COMP VALUE ZERO.       
015400     05  FILLER                  PIC X(01).                       
015500******************************************************************
015600 PROCEDURE DIVISION.                                              
015700*                                                                 
015800*    ***** MAINLINE *****                                         
015900*                                                                 
016000 MAINLINE.                                                        
016100     PERFORM 1000-INICIO THRU 1000-INICIO-EXIT                    
016200*                                                                 
016300     PERFORM 2000-PROCESO THRU 2000-PROCESO-EXIT                  
016400     PERFORM 3000-CALCULAR-ESTADISTICA                            
016500         THRU 3000-CALCULAR-ESTADISTICA-EXIT                      
016600*                                                                 
016700     PERFORM 9000-FIN THRU 9000-FIN-EXIT                          
016800     STOP RUN.                                                    
016900*                                                                 
017000*    ***** 1000 - CARGA DE LA TARJETA DE PARES ESPERADOS *****    
017100*                                                                 
017200 1000-INICIO.                                                     
017300     INITIALIZE TB-PARES                                          
017400*                                                                 
017500     SET NO-FIN-PARM  TO TRUE                                     
017600     SET NO-FIN-QUOTE TO TRUE                                     
017700*                                                                 
017800     OPEN INPUT PARM-FILE                                         
017900     PERFORM 1050-LEER-PARM THRU 1050-LEER-PARM-EXIT              
018000*                                                                 
018100     PERFORM 1100-CARGAR-PARES THRU 1100-CARGAR-PARES-EXIT        
018200         UNTIL FIN-PARM                                           
018300     CLOSE PARM-FILE                                              
018400*                                                                 
018500     IF TB2-CANTIDAD-PARES = ZERO                                 
018600         PERFORM 9999-ABEND-SIN-PARES                             
018700             THRU 9999-ABEND-SIN-PARES-EXIT                       
018800     END-IF                                                       
018900*                                                                 
019000     OPEN INPUT  QUOTE-FILE                                       
019100     OPEN OUTPUT STATISTIC-FILE                                   
019200*                                                                 
019300     PERFORM 1200-LEER-QUOTE THRU 1200-LEER-QUOTE-EXIT            
019400     .                                                            
019500 1000-INICIO-EXIT.                                                
019600     EXIT.                                                        
019700******************************************************************
019800*      1050-LEER-PARM - LECTURA DE LA TARJETA DE PARAMETROS      *
019900******************************************************************
020000 1050-LEER-PARM.                                                  
020100     READ PARM-FILE                                               
020200         AT END                                                   
020300             SET FIN-PARM TO TRUE                                 
020400*                                                                 
020500     END-READ                                                     
020600     .                                                            
020700 1050-LEER-PARM-EXIT.                                             
020800     EXIT.                                                        
020900******************************************************************
021000*   1100-CARGAR-PARES - CARGA EN TABLA DE LOS PARES A PROCESAR   *
021100******************************************************************
021200 1100-CARGAR-PARES.                                               
021300     ADD 1 TO TB2-CANTIDAD-PARES                                  
021400*                                                                 
021500     MOVE CR1P2-TICKER TO TB2-TICKER (TB2-CANTIDAD-PARES)         
021600     IF CR1P2-TICKER (1:1) NOT ALPHABETIC                         
021700         DISPLAY 'CR12C02J - ADVERTENCIA - TICKER INVALIDO '      
021800                 'EN LA TARJETA DE PARAMETROS: ' CR1P2-TICKER     
021900*                                                                 
022000     END-IF                                                       
022100     PERFORM 1050-LEER-PARM THRU 1050-LEER-PARM-EXIT              
022200*                                                                 
022300     .                                                            
022400 1100-CARGAR-PARES-EXIT.                                          
022500     EXIT.                                                        
022600******************************************************************
022700*         1200-LEER-QUOTE - LECTURA DEL ARCHIVO DE VELAS         *
022800******************************************************************
022900 1200-LEER-QUOTE.                                                 
023000     READ QUOTE-FILE                                              
023100         AT END                                                   
023200             SET FIN-QUOTE TO TRUE                                
023300         NOT AT END                                               
023400             ADD 1 TO CN-REGISTROS-LEIDOS                         
023500*                                                                 
023600     END-READ                                                     
023700     .                                                            
023800 1200-LEER-QUOTE-EXIT.                                            
023900     EXIT.                                                        
024000*                                                                 
024100*    ***** 2000 - ACUMULACION EN UN SOLO PASE *****               
024200*                                                                 
024300 2000-PROCESO.                                                    
024400     PERFORM 2100-ACUMULAR-TICKER THRU 2100-ACUMULAR-TICKER-EXIT  
024500         UNTIL FIN-QUOTE                                          
024600*                                                                 
024700     .                                                            
024800 2000-PROCESO-EXIT.                                               
024900     EXIT.                                                        
025000******************************************************************
025100*     2100-ACUMULAR-TICKER - ACUMULACION DE SUMAS POR TICKER     *
025200******************************************************************
025300 2100-ACUMULAR-TICKER.                                            
025400     MOVE ZERO TO IN-I                                            
025500*                                                                 
025600     SET NO-ENCONTRADO TO TRUE                                    
025700     PERFORM 2105-BUSCAR-PAR THRU 2105-BUSCAR-PAR-EXIT            
025800         UNTIL IN-I >= TB2-CANTIDAD-PARES OR ENCONTRADO           
025900*                                                                 
026000     IF ENCONTRADO                                                
026100         PERFORM 2110-ACUMULAR-SUMAS THRU 2110-ACUMULAR-SUMAS-EXIT
026200     ELSE                                                         
026300         DISPLAY 'CR12C02J - PAR NO ESPERADO, IGNORADO: '         
026400                 CR1Q-TICKER                                      
026500*                                                                 
026600     END-IF                                                       
026700     PERFORM 1200-LEER-QUOTE THRU 1200-LEER-QUOTE-EXIT            
026800*                                                                 
026900     .                                                            
027000 2100-ACUMULAR-TICKER-EXIT.                                       
027100     EXIT.                                                        
027200******************************************************************
027300*         2105-BUSCAR-PAR - BUSQUEDA DEL PAR EN LA TABLA         *
027400******************************************************************
027500 2105-BUSCAR-PAR.                                                 
027600     ADD 1 TO IN-I                                                
027700*                                                                 
027800     IF TB2-TICKER (IN-I) = CR1Q-TICKER                           
027900         SET ENCONTRADO TO TRUE                                   
028000     END-IF                                                       
028100*                                                                 
028200     .                                                            
028300 2105-BUSCAR-PAR-EXIT.                                            
028400     EXIT.                                                        
028500******************************************************************
028600*    2110-ACUMULAR-SUMAS - ACUMULACION DE SUMAS Y CONTADORES     *
028700******************************************************************
028800 2110-ACUMULAR-SUMAS.                                             
028900     ADD 1 TO TB2-COUNT (IN-I)                                    
029000*                                                                 
029100     ADD CR1Q-OPEN-PRICE  TO TB2-SUMA-OPEN (IN-I)                 
029200     ADD CR1Q-CLOSE-PRICE TO TB2-SUMA-CLOSE (IN-I)                
029300*                                                                 
029400     ADD CR1Q-HIGH-PRICE  TO TB2-SUMA-HIGH (IN-I)                 
029500     ADD CR1Q-LOW-PRICE   TO TB2-SUMA-LOW (IN-I)                  
029600*                                                                 
029700     COMPUTE WS-RANGO-REG = CR1Q-HIGH-PRICE - CR1Q-LOW-PRICE      
029800     ADD WS-RANGO-REG     TO TB2-SUMA-RANGO (IN-I)                
029900*                                                                 
030000     ADD CR1Q-VOLUME      TO TB2-SUMA-VOLUME (IN-I)               
030100     ADD CR1Q-AMOUNT      TO TB2-SUMA-AMOUNT (IN-I)               
030200*                                                                 
030300     IF TB2-COUNT (IN-I) = 1                                      
030400         MOVE CR1Q-DATETIME TO TB2-INIT-DATETIME (IN-I)           
030500     END-IF                                                       
030600*                                                                 
030700     MOVE CR1Q-DATETIME TO TB2-CURRENT-DATETIME (IN-I)            
030800     .                                                            
030900 2110-ACUMULAR-SUMAS-EXIT.                                        
031000     EXIT.                                                        
031100*                                                                 
031200*    ***** 3000 - PROMEDIOS, TOTALES Y ESCRITURA *****            
031300*                                                                 
031400 3000-CALCULAR-ESTADISTICA.                                       
031500     MOVE ZERO TO IN-J                                            
031600*                                                                 
031700     PERFORM 3010-PROCESAR-PAR THRU 3010-PROCESAR-PAR-EXIT        
031800         UNTIL IN-J >= TB2-CANTIDAD-PARES                         
031900     .                                                            
032000 3000-CALCULAR-ESTADISTICA-EXIT.                                  
032100     EXIT.                                                        
032200******************************************************************
032300*        3010-PROCESAR-PAR - CALCULO DE PROMEDIOS POR PAR        *
032400******************************************************************
032500 3010-PROCESAR-PAR.                                               
032600     ADD 1 TO IN-J                                                
032700*                                                                 
032800     IF TB2-COUNT (IN-J) = ZERO                                   
032900         PERFORM 3100-VALIDAR-TICKERS-SIN-DATOS                   
033000             THRU 3100-VALIDAR-TICKERS-SIN-DATOS-EXIT             
033100     ELSE                                                         
033200         PERFORM 3050-CALC-TOTALES THRU 3050-CALC-TOTALES-EXIT    
033300         PERFORM 3200-ESCRIBIR-STATISTIC                          
033400             THRU 3200-ESCRIBIR-STATISTIC-EXIT                    
033500*                                                                 
033600     END-IF                                                       
033700     .                                                            
033800 3010-PROCESAR-PAR-EXIT.                                          
033900     EXIT.                                                        
034000*                                                                 
034100*    REGLA: UN PAR DE LA TARJETA DE PARAMETROS SIN REGISTROS EN   
034200*    QUOTE-FILE ES UN ERROR DE LA CORRIDA, NO UN PAR VACIO.       
034300*                                                                 
034400 3100-VALIDAR-TICKERS-SIN-DATOS.                                  
034500     DISPLAY 'CR12C02J - ABEND - EL PAR ' TB2-TICKER (IN-J)       
034600             ' NO TUVO REGISTROS EN QUOTE-FILE'                   
034700*                                                                 
034800     MOVE 16 TO RETURN-CODE                                       
034900     STOP RUN                                                     
035000*                                                                 
035100     .                                                            
035200 3100-VALIDAR-TICKERS-SIN-DATOS-EXIT.                             
035300     EXIT.                                                        
035400*                                                                 
035500*    REGLA: AVG-TRADE-PRICE ES EL PROMEDIO PONDERADO POR VOLUMEN  
035600*    (TOTAL-AMOUNT / TOTAL-VOLUME), NO EL PROMEDIO SIMPLE DE      
035700*    PRECIOS.                                                     
035800*                                                                 
035900 3050-CALC-TOTALES.                                               
036000     MOVE TB2-TICKER (IN-J) TO CR1S-TICKER                        
036100*                                                                 
036200     COMPUTE CR1S-AVG-OPEN-PRICE ROUNDED =                        
036300         TB2-SUMA-OPEN (IN-J) / TB2-COUNT (IN-J)                  
036400     COMPUTE CR1S-AVG-CLOSE-PRICE ROUNDED =                       
036500         TB2-SUMA-CLOSE (IN-J) / TB2-COUNT (IN-J)                 
036600*                                                                 
036700     COMPUTE CR1S-AVG-HIGH-PRICE ROUNDED =                        
036800         TB2-SUMA-HIGH (IN-J) / TB2-COUNT (IN-J)                  
036900     COMPUTE CR1S-AVG-LOW-PRICE ROUNDED =                         
037000         TB2-SUMA-LOW (IN-J) / TB2-COUNT (IN-J)                   
037100*                                                                 
037200     COMPUTE CR1S-AVG-PRICE-RANGE ROUNDED =                       
037300         TB2-SUMA-RANGO (IN-J) / TB2-COUNT (IN-J)                 
037400     IF TB2-SUMA-VOLUME (IN-J) = ZERO                             
037500         MOVE ZERO TO CR1S-AVG-TRADE-PRICE                        
037600*                                                                 
037700     ELSE                                                         
037800         COMPUTE CR1S-AVG-TRADE-PRICE ROUNDED =                   
037900             TB2-SUMA-AMOUNT (IN-J) / TB2-SUMA-VOLUME (IN-J)      
038000     END-IF                                                       
038100*                                                                 
038200     MOVE TB2-SUMA-VOLUME (IN-J)      TO CR1S-TOTAL-VOLUME        
038300     MOVE TB2-SUMA-AMOUNT (IN-J)      TO CR1S-TOTAL-AMOUNT        
038400*                                                                 
038500     MOVE TB2-COUNT (IN-J)            TO CR1S-ENTRADAS-COUNT      
038600*    CR1-0081 - AVISO SI EL TIMESTAMP DE ALGUNA VELA LLEGO EN     
038700*    CERO; LA VELA SE SIGUE CONTANDO, SOLO SE DEJA CONSTANCIA.    
038800     IF TB2-INIT-ANO (IN-J) = ZERO OR TB2-INIT-RESTO (IN-J) = ZERO
038900        OR TB2-CURR-ANO (IN-J) = ZERO
039000        OR TB2-CURR-RESTO (IN-J) = ZERO
039100         DISPLAY 'CR12C02J - ADVERTENCIA - FECHA/HORA INCOMPLETA '
039200                 'PARA ' TB2-TICKER (IN-J)                        
039300*                                                                 
039400     END-IF                                                       
039500     MOVE TB2-INIT-DATETIME (IN-J)    TO CR1S-INIT-DATETIME       
039600*                                                                 
039700     MOVE TB2-CURRENT-DATETIME (IN-J) TO CR1S-CURRENT-DATETIME    
039800     .                                                            
039900 3050-CALC-TOTALES-EXIT.                                          
040000     EXIT.                                                        
040100******************************************************************
040200*3200-ESCRIBIR-STATISTIC - ESCRITURA DEL REGISTRO DE STATISTIC-FILE*
040300******************************************************************
040400 3200-ESCRIBIR-STATISTIC.                                         
040500     WRITE CR1S-STATISTIC-RECORD                                  
040600*                                                                 
040700     .                                                            
040800 3200-ESCRIBIR-STATISTIC-EXIT.                                    
040900     EXIT.                                                        
041000*                                                                 
041100*    ***** 9000 - CIERRE *****                                    
041200*                                                                 
041300 9000-FIN.                                                        
041400     CLOSE QUOTE-FILE                                             
041500           STATISTIC-FILE                                         
041600*                                                                 
041700     DISPLAY 'CR12C02J - REGISTROS LEIDOS : '                     
041800             CN-REGISTROS-LEIDOS-D                                
041900     DISPLAY 'CR12C02J - PARES ESPERADOS  : ' TB2-CANTIDAD-PARES  
042000*                                                                 
042100     .                                                            
042200 9000-FIN-EXIT.                                                   
042300     EXIT.                                                        
042400******************************************************************
042500*     9999-ABEND-SIN-PARES - ABEND POR TABLA DE PARES VACIA      *
042600******************************************************************
042700 9999-ABEND-SIN-PARES.                                            
042800     DISPLAY 'CR12C02J - ABEND - LA TARJETA DE PARAMETROS NO '    
042900             'TRAJO NINGUN PAR'                                   
043000*                                                                 
043100     MOVE 16 TO RETURN-CODE                                       
043200     STOP RUN                                                     
043300*                                                                 
043400     .                                                            
043500 9999-ABEND-SIN-PARES-EXIT.                                       
043600     EXIT.                                                        
043700                                                                  
043800                                                                  
043900                                                                  
