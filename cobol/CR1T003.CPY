000100******************************************************************
000200*                                                                *
000300*  COPY      : CR1T003                                          *
000400*                                                                *
000500*  APLICACION: CRIPTOMONEDAS. (CR1) ANALISIS Y ESTADISTICA.     *
000600*                                                                *
000700*  DESCRIPCION: LAYOUT DEL RESUMEN ESTADISTICO POR PAR (TICKER),*
000800*               ESCRITO UNA VEZ EN STATISTIC-FILE.               *
000900*                                                                *
001000******************************************************************
001100*        L O G    D E   M O D I F I C A C I O N E S             *
001200******************************************************************
001300*  FECHA       PROGRAMADOR      TICKET     DESCRIPCION          *
001400* ----------   --------------   --------   ------------------- *
001500*  14/03/1994  R. ALDANA        CR1-0001   CREACION INICIAL     * CR1-0001
001600*  03/02/1999  M. OQUENDO       CR1-0050   INIT/CURRENT-DATETIME* CR1-0050
001700*              PASAN A 9(14) PARA SOPORTAR EL SIGLO 2000        * CR1-0050
001800******************************************************************
001900 01  CR1S-STATISTIC-RECORD.
002000     05  CR1S-TICKER             PIC X(10).
002100     05  CR1S-AVG-OPEN-PRICE     PIC S9(13)V99.
002200     05  CR1S-AVG-CLOSE-PRICE    PIC S9(13)V99.
002300     05  CR1S-AVG-HIGH-PRICE     PIC S9(13)V99.
002400     05  CR1S-AVG-LOW-PRICE      PIC S9(13)V99.
002500     05  CR1S-AVG-TRADE-PRICE    PIC S9(13)V99.
002600     05  CR1S-AVG-PRICE-RANGE    PIC S9(13)V99.
002700     05  CR1S-TOTAL-VOLUME       PIC S9(15)V99.
002800     05  CR1S-TOTAL-AMOUNT       PIC S9(15)V99.
002900     05  CR1S-ENTRADAS-COUNT     PIC 9(09).
003000     05  CR1S-INIT-DATETIME      PIC 9(14).
003100     05  CR1S-CURRENT-DATETIME   PIC 9(14).
003200     05  FILLER                  PIC X(09).
003300

