000100******************************************************************
000200*                                                                *
000300*  COPY      : CR1T004                                          *
000400*                                                                *
000500*  APLICACION: CRIPTOMONEDAS. (CR1) ANALISIS Y ESTADISTICA.     *
000600*                                                                *
000700*  DESCRIPCION: LAYOUT DEL REPORTE FINAL (REPORT), QUE ENVUELVE *
000800*               SIN TRANSFORMAR EL RESUMEN ESTADISTICO (CR1S-   *
000900*               STATISTIC-RECORD) DE UN PAR JUNTO CON LA CLAVE  *
001000*               DE CONSULTA (PAR E INTERVALO) QUE LA ORIGINO.   *
001100*               EL INTERVALO NO PARTICIPA EN NINGUN CALCULO,    *
001200*               SOLO SE CONSERVA PARA TRAZABILIDAD.             *
001300*                                                                *
001400******************************************************************
001500*        L O G    D E   M O D I F I C A C I O N E S             *
001600******************************************************************
001700*  FECHA       PROGRAMADOR      TICKET     DESCRIPCION          *
001800* ----------   --------------   --------   ------------------- *
001900*  21/05/1995  R. ALDANA        CR1-0012   CREACION INICIAL     * CR1-0012
002000******************************************************************
002100 01  CR1R-REPORT-RECORD.
002200     05  CR1R-TICKER             PIC X(10).
002300     05  CR1R-INTERVALO          PIC X(04).
002400     05  CR1R-AVG-OPEN-PRICE     PIC S9(13)V99.
002500     05  CR1R-AVG-CLOSE-PRICE    PIC S9(13)V99.
002600     05  CR1R-AVG-HIGH-PRICE     PIC S9(13)V99.
002700     05  CR1R-AVG-LOW-PRICE      PIC S9(13)V99.
002800     05  CR1R-AVG-TRADE-PRICE    PIC S9(13)V99.
002900     05  CR1R-AVG-PRICE-RANGE    PIC S9(13)V99.
003000     05  CR1R-TOTAL-VOLUME       PIC S9(15)V99.
003100     05  CR1R-TOTAL-AMOUNT       PIC S9(15)V99.
003200     05  CR1R-ENTRADAS-COUNT     PIC 9(09).
003300     05  CR1R-INIT-DATETIME      PIC 9(14).
003400     05  CR1R-CURRENT-DATETIME   PIC 9(14).
003500     05  FILLER                  PIC X(05).
003600

