000100******************************************************************
000200*                                                                *
000300*  PROGRAMA  : CR12C01J                                         * 
000400*                                                                *
000500*  APLICACION: CRIPTOMONEDAS. (CR1) ANALISIS Y ESTADISTICA.     * 
000600*                                                                *
000700*  DESCRIPCION: CORRIDA BATCH NOCTURNA QUE LEE LAS VELAS DE      *
000800*               QUOTE-FILE, LAS ORDENA POR PAR Y HORA DE         *
000900*               APERTURA, CALCULA LOS INDICADORES TECNICOS       *
001000*               (MEDIAS MOVILES, RSI, ATR, VOLUMEN PROMEDIO) Y   *
001100*               CLASIFICA CADA PAR (ACCION, ESTADO DE MERCADO,   *
001200*               VOLATILIDAD, TENDENCIA, LIQUIDEZ, RIESGO Y       *
001300*               CONFIANZA), DEJANDO UN REGISTRO POR PAR EN       *
001400*               ANALYSIS-FILE.                                  * 
001500*                                                                *
001600******************************************************************
001700*        L O G    D E   M O D I F I C A C I O N E S             * 
001800******************************************************************
001900*  FECHA       PROGRAMADOR      TICKET     DESCRIPCION          * 
002000* ----------   --------------   --------   ------------------- *  
002100*  12/04/1994  R. ALDANA        CR1-0001   CREACION INICIAL.    * CR1-0001
002200*              SMA CORTA/LARGA UNICAMENTE.                      * CR1-0001
002300*  03/10/1995  R. ALDANA        CR1-0009   SE AGREGA EL CALCULO * CR1-0009
002400*              DE RSI (WILDER) Y EL TOPE DE 1000 VELAS POR PAR. * CR1-0009
002500*  22/07/1997  J. SANOJA        CR1-0033   SE AGREGA ATR,       * CR1-0033
002600*              ESTADO DE MERCADO, RIESGO Y CONFIANZA.           * CR1-0033
002700*  09/11/1998  M. OQUENDO       CR1-0047   AJUSTE Y2K: LOS      * CR1-0047
002800*              CAMPOS DE FECHA/HORA INTERNOS PASAN DE AAMMDD A  * CR1-0047
002900*              CCYYMMDD. REVISADOS TODOS LOS COMPARE DE FECHA.   *CR1-0047
003000*  18/09/1999  M. OQUENDO       CR1-0052   LOS UMBRALES DE      * CR1-0052
003100*              SOBRECOMPRA/SOBREVENTA AHORA VIENEN POR TARJETA  * CR1-0052
003200*              DE PARAMETROS EN VEZ DE CONSTANTES DE PROGRAMA.  * CR1-0052
003300*  14/02/2001  J. SANOJA        CR1-0061   SE AGREGA VOLUMEN    * CR1-0061
003400*              PROMEDIO (20 VELAS) Y LIQUIDEZ.                  * CR1-0061
003500*  30/05/2003  C. FARIAS        CR1-0074   EL SIMBOLO QUE VA AL * CR1-0074
003600*              ANALYSIS-FILE SE DESPOJA DEL SUFIJO USDT.        * CR1-0074
003700*  11/01/2005  C. FARIAS        CR1-0079   RSI/ATR REFERENCIAN  * CR1-0079
003800*              LA VELA CERO CUANDO BAR-COUNT = PERIODO EXACTO;  * CR1-0079
003900*              SE RECORTA EL INICIO DE LA VENTANA A LA VELA 1.  * CR1-0079
004000*  06/03/2006  C. FARIAS        CR1-0080   SE QUITA EL TOPE     * CR1-0080
004100*              INFERIOR DE CR1A-CONFIANZA EN CERO; EL ANALISTA  * CR1-0080
004200*              DEBE VER EL SCORE NEGATIVO TAL CUAL NO RECORTADO.* CR1-0080
004300*  14/08/2008  M. PAREDES       CR1-0083   SE GUARDAN EN EL     * CR1-0083
004400*              REGISTRO LAS CANTIDADES DE VELAS DISPONIBLES Y   * CR1-0083
004500*              REQUERIDAS CUANDO EL TICKER QUEDA SIN DATOS.     * CR1-0083
004600*  17/02/2009  M. PAREDES       CR1-0084   SE ELIMINA EL        * CR1-0084
004700*              USO DE COMP-3 EN CAMPOS DE PRECIO/CALCULO        * CR1-0084
004800*              (QUEDAN EN DISPLAY, COMO EN EL RESTO DEL         * CR1-0084
004900*              SISTEMA) Y SE CORRIGE CT-CONTANTES A LA          * CR1-0084
005000*              ORTOGRAFIA QUE USA EL RESTO DE LA APLICACION.    * CR1-0084
005100******************************************************************
005200 IDENTIFICATION DIVISION.                                         
005300 PROGRAM-ID.    CR12C01J.                                         
005400 AUTHOR.        FACTORIA.                                         
005500 INSTALLATION.  FACTORIA DE SISTEMAS - UNIDAD CRIPTOMONEDAS.      
005600 DATE-WRITTEN.  12/04/1994.                                       
005700 DATE-COMPILED.                                                   
005800 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.      
005900******************************************************************
006000 ENVIRONMENT DIVISION.                                            
006100 CONFIGURATION SECTION.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.                                                    
006400     SELECT QUOTE-FILE                                            
006500         ASSIGN TO QUOTEIN                                        
006600         ORGANIZATION IS SEQUENTIAL                               
006700         FILE STATUS IS ST-QUOTE-FILE.                            
006800     SELECT WORK-SORT-FILE                                        
006900         ASSIGN TO WRKSORT.                                       
007000     SELECT SORTED-QUOTE-FILE                                     
007100         ASSIGN TO SRTQOUT                                        
007200         ORGANIZATION IS SEQUENTIAL                               
007300         FILE STATUS IS ST-SORTED-FILE.                           
007400     SELECT ANALYSIS-FILE                                         
007500         ASSIGN TO ANLSOUT                                        
007600         ORGANIZATION IS SEQUENTIAL                               
007700         FILE STATUS IS ST-ANALYSIS-FILE.                         
007800     SELECT PARM-FILE                                             
007900         ASSIGN TO PARMIN                                         
008000         ORGANIZATION IS SEQUENTIAL                               
008100         FILE STATUS IS ST-PARM-FILE.                             
008200******************************************************************
008300 DATA DIVISION.                                                   
008400 FILE SECTION.                                                    
008500 FD  QUOTE-FILE                                                   
008600     LABEL RECORDS ARE STANDARD                                   
008700     RECORDING MODE IS F.                                         
008800     COPY CR1T001.                                                
008900 SD  WORK-SORT-FILE.                                              
009000     COPY CR1T001 REPLACING ==CR1Q-== BY ==SD-==.                 
009100 FD  SORTED-QUOTE-FILE                                            
009200     LABEL RECORDS ARE STANDARD                                   
009300     RECORDING MODE IS F.                                         
009400     COPY CR1T001 REPLACING ==CR1Q-== BY ==SRT-==.                
009500 FD  ANALYSIS-FILE                                                
009600     LABEL RECORDS ARE STANDARD                                   
009700     RECORDING MODE IS F.                                         
009800     COPY CR1T002.                                                
009900 FD  PARM-FILE                                                    
010000     LABEL RECORDS ARE STANDARD                                   
010100     RECORDING MODE IS F.                                         
010200     COPY CR1P001.                                                
010300******************************************************************
010400 WORKING-STORAGE SECTION.                                         
010500******************************************************************
010600*                   AREA DE CODIGOS DE STATUS                    *
010700******************************************************************
010800 01  WS-STATUS-CODES.                                             
010900     05  ST-QUOTE-FILE           PIC X(02).                       
011000     05  ST-SORTED-FILE          PIC X(02).                       
011100     05  ST-ANALYSIS-FILE        PIC X(02).                       
011200     05  ST-PARM-FILE            PIC X(02).                       
011300     05  FILLER                  PIC X(01).                       
011400******************************************************************
011500*                  AREA DE VARIABLES AUXILIARES                  *
011600******************************************************************
011700 01  WS-VARIABLES-AUXILIARES.                                     
011800     05  WS-TICKER-ACTUAL        PIC X(10).                       
011900     05  WS-ULTIMO-CLOSE-TIME    PIC 9(11) COMP.                  
012000     05  WS-LON-TICKER           PIC 9(02) COMP.                  
012100     05  WS-SHORT-PERIOD         PIC 9(03) COMP.                  
012200     05  WS-LONG-PERIOD          PIC 9(03) COMP.                  
012300     05  WS-RSI-PERIOD           PIC 9(03) COMP.                  
012400     05  WS-ATR-PERIOD           PIC 9(03) COMP.                  
012500     05  WS-REQUERIDO            PIC 9(03) COMP.                  
012600     05  WS-VENTANA-VOL          PIC 9(03) COMP.                  
012700     05  WS-ATR-MULTIPLIER       PIC 9(03)V9(02).                 
012800     05  WS-OVERSOLD-THRESHOLD   PIC 9(03)V9(02).                 
012900     05  WS-OVERBOUGHT-THRESHOLD PIC 9(03)V9(02).                 
013000     05  WS-PRECIO-ACTUAL        PIC S9(13)V9(08).                
013100     05  WS-SHORT-SMA            PIC S9(13)V9(08).                
013200     05  WS-LONG-SMA             PIC S9(13)V9(08).                
013300     05  WS-RSI                  PIC S9(05)V9(08).                
013400     05  WS-GANANCIA-PROM        PIC S9(13)V9(08).                
013500     05  WS-PERDIDA-PROM         PIC S9(13)V9(08).                
013600     05  WS-CAMBIO               PIC S9(13)V9(08).                
013700     05  WS-RS                   PIC S9(07)V9(08).                
013800     05  WS-ATR                  PIC S9(13)V9(08).                
013900     05  WS-RANGO-1              PIC S9(13)V9(08).                
014000     05  WS-RANGO-2              PIC S9(13)V9(08).                
014100     05  WS-RANGO-3              PIC S9(13)V9(08).                
014200     05  WS-RANGO-MAYOR          PIC S9(13)V9(08).                
014300     05  WS-AVG-VOLUMEN          PIC S9(15)V9(08).                
014400     05  WS-UMBRAL-SUPERIOR      PIC S9(13)V9(08).                
014500     05  WS-UMBRAL-INFERIOR      PIC S9(13)V9(08).                
014600     05  WS-UMBRAL-SUP-098       PIC S9(13)V9(08).                
014700     05  WS-UMBRAL-INF-102       PIC S9(13)V9(08).                
014800     05  WS-DIFERENCIA           PIC S9(13)V9(08).                
014900     05  WS-DIFF-PCT             PIC S9(05)V9(08).                
015000     05  WS-ATR-PCT              PIC S9(05)V9(08).                
015100     05  WS-RATIO-LIQUIDEZ       PIC S9(05)V9(08).                
015200     05  WS-PUNTO-VOLATIL        PIC 9(01) COMP.                  
015300     05  WS-PUNTO-TENDENCIA      PIC 9(01) COMP.                  
015400     05  WS-PUNTO-LIQUIDEZ       PIC 9(01) COMP.                  
015500     05  WS-PUNTAJE-RIESGO       PIC 9(03) COMP.                  
015600     05  WS-CONFIANZA            PIC S9(03) COMP.                 
015700     05  FILLER                  PIC X(01).                       
015800******************************************************************
015900*                        AREA DE SWITCHES                        *
016000******************************************************************
016100 01  SW-SWITCHES.                                                 
016200     05  SW-FIN-ARCHIVO          PIC X(01) VALUE 'N'.             
016300         88  FIN-ARCHIVO                  VALUE 'S'.              
016400         88  NO-FIN-ARCHIVO               VALUE 'N'.              
016500     05  SW-RSI-FUERTE           PIC X(01) VALUE 'N'.             
016600         88  RSI-FUERTE                   VALUE 'S'.              
016700         88  NO-RSI-FUERTE                VALUE 'N'.              
016800     05  SW-CERCA-SUPERIOR       PIC X(01) VALUE 'N'.             
016900         88  CERCA-SUPERIOR               VALUE 'S'.              
017000         88  NO-CERCA-SUPERIOR            VALUE 'N'.              
017100     05  SW-CERCA-INFERIOR       PIC X(01) VALUE 'N'.             
017200         88  CERCA-INFERIOR               VALUE 'S'.              
017300         88  NO-CERCA-INFERIOR            VALUE 'N'.              
017400     05  FILLER                  PIC X(01).                       
017500******************************************************************
017600*                       AREA DE CONTANTES                       *
017700******************************************************************
017800 01  CT-CONTANTES.                                               
017900     05  CT-PROGRAMA             PIC X(08) VALUE 'CR12C01J'.      
018000     05  CT-MAX-BARRAS           PIC 9(04) COMP VALUE 1000.       
018100     05  CT-VENT-VOLUMEN         PIC 9(03) COMP VALUE 20.         
018200     05  CT-RSI-BAJO             PIC 9(03) COMP VALUE 30.         
018300     05  CT-RSI-ALTO             PIC 9(03) COMP VALUE 70.         
018400     05  CT-RSI-MEDIO-BAJO       PIC 9(03) COMP VALUE 40.         
018500     05  CT-RSI-MEDIO-ALTO       PIC 9(03) COMP VALUE 60.         
018600     05  FILLER                  PIC X(01).                       
018700******************************************************************
018800*                       AREA DE CONTADORES                       *
018900******************************************************************
019000 01  CN-CONTADORES.                                               
019100     05  CN-REGISTROS-LEIDOS     PIC 9(09) COMP VALUE ZERO.       
019200     05  CN-REGISTROS-LEIDOS-D   REDEFINES CN-REGISTROS-LEIDOS    
019300                                 PIC 9(09).                       
019400     05  CN-TICKERS-PROCESADOS   PIC 9(05) COMP VALUE ZERO.       
019500     05  CN-TICKERS-PROCESADOS-D REDEFINES CN-TICKERS-PROCESADOS  
019600                                 PIC 9(05).                       
019700     05  CN-TICKERS-INSUF        PIC 9(05) COMP VALUE ZERO.       
019800     05  FILLER                  PIC X(01).                       
019900*    LAS VISTAS "-D" DE ARRIBA SON PARA EL DISPLAY DEL CIERRE;    
020000*    EN ALGUNOS GENERADORES EL DISPLAY DIRECTO DE UN CAMPO COMP   
020100*    SACA EL BINARIO CRUDO EN VEZ DEL VALOR, POR ESO SE MUESTRA   
020200*    SIEMPRE LA REDEFINICION ZONIFICADA.                          
020300******************************************************************
020400*                        AREA DE INDICES                         *
020500******************************************************************
020600 01  IN-INDICES.                                                  
020700     05  IN-I                    PIC 9(04) COMP.                  
020800     05  IN-J                    PIC 9(04) COMP.                  
020900     05  IN-INICIO               PIC 9(04) COMP.                  
021000     05  IN-FIN                  PIC 9(04) COMP.                  
021100     05  WS-BAR-COUNT            PIC 9(04) COMP.                  
021200     05  WS-BAR-COUNT-D          REDEFINES WS-BAR-COUNT           
021300                                 PIC 9(04).                       
021400     05  FILLER                  PIC X(01).                       
021500******************************************************************
021600*                AREA DE TABLAS DE VELAS (BARRAS)                *
021700******************************************************************
021800 01  TB-TABLAS.                                                   
021900     05  TB-BARRA OCCURS 1000 TIMES.                              
022000         10  TB-OPEN             PIC S9(13)V9(08).                
022100         10  TB-HIGH             PIC S9(13)V9(08).                
022200         10  TB-LOW              PIC S9(13)V9(08).                
022300         10  TB-CLOSE            PIC S9(13)V9(08).                
022400         10  TB-VOLUME           PIC S9(15)V9(08).                
022500     05  FILLER                  PIC X(01).                       
022600******************************************************************
022700 PROCEDURE DIVISION.                                              
022800*                                                                 
022900*    ***** MAINLINE *****                                         
023000*                                                                 
023100 MAINLINE.                                                        
023200     PERFORM 1000-INICIO THRU 1000-INICIO-EXIT                    
023300*                                                                 
023400     PERFORM 2000-PROCESO THRU 2000-PROCESO-EXIT                  
023500     PERFORM 9000-FIN THRU 9000-FIN-EXIT                          
023600*                                                                 
023700     STOP RUN.                                                    
023800*                                                                 
023900*    ***** 1000 - APERTURA DE ARCHIVOS Y ORDENAMIENTO *****       
024000*                                                                 
024100 1000-INICIO.                                                     
024200     INITIALIZE WS-VARIABLES-AUXILIARES                           
024300                IN-INDICES                                        
024400*                                                                 
024500     SET NO-FIN-ARCHIVO TO TRUE                                   
024600     PERFORM 1100-LEER-PARAMETROS THRU 1100-LEER-PARAMETROS-EXIT  
024700*                                                                 
024800     PERFORM 1200-ORDENAR-ARCHIVO THRU 1200-ORDENAR-ARCHIVO-EXIT  
024900     OPEN INPUT  SORTED-QUOTE-FILE                                
025000*                                                                 
025100     OPEN OUTPUT ANALYSIS-FILE                                    
025200     PERFORM 1300-LEER-SORTED THRU 1300-LEER-SORTED-EXIT          
025300*                                                                 
025400     .                                                            
025500 1000-INICIO-EXIT.                                                
025600     EXIT.                                                        
025700******************************************************************
025800*   1100-LEER-PARAMETROS - LECTURA DE LA TARJETA DE PARAMETROS   *
025900******************************************************************
026000 1100-LEER-PARAMETROS.                                            
026100     OPEN INPUT PARM-FILE                                         
026200*                                                                 
026300     READ PARM-FILE                                               
026400         AT END                                                   
026500             PERFORM 9999-ABEND-SIN-PARM                          
026600                 THRU 9999-ABEND-SIN-PARM-EXIT                    
026700     END-READ                                                     
026800*                                                                 
026900     MOVE CR1P-SHORT-PERIOD         TO WS-SHORT-PERIOD            
027000     MOVE CR1P-LONG-PERIOD          TO WS-LONG-PERIOD             
027100*                                                                 
027200     MOVE CR1P-RSI-PERIOD           TO WS-RSI-PERIOD              
027300     MOVE CR1P-ATR-PERIOD           TO WS-ATR-PERIOD              
027400*                                                                 
027500     MOVE CR1P-ATR-MULTIPLIER       TO WS-ATR-MULTIPLIER          
027600     MOVE CR1P-OVERSOLD-THRESHOLD   TO WS-OVERSOLD-THRESHOLD      
027700*                                                                 
027800     MOVE CR1P-OVERBOUGHT-THRESHOLD TO WS-OVERBOUGHT-THRESHOLD    
027900     CLOSE PARM-FILE                                              
028000*                                                                 
028100     PERFORM 1150-CALC-REQUERIDO THRU 1150-CALC-REQUERIDO-EXIT    
028200     .                                                            
028300 1100-LEER-PARAMETROS-EXIT.                                       
028400     EXIT.                                                        
028500******************************************************************
028600*  1150-CALC-REQUERIDO - CALCULO DEL NUMERO DE VELAS REQUERIDAS  *
028700******************************************************************
028800 1150-CALC-REQUERIDO.                                             
028900     MOVE WS-LONG-PERIOD TO WS-REQUERIDO                          
029000*                                                                 
029100     IF WS-RSI-PERIOD > WS-REQUERIDO                              
029200         MOVE WS-RSI-PERIOD TO WS-REQUERIDO                       
029300     END-IF                                                       
029400*                                                                 
029500     IF WS-ATR-PERIOD > WS-REQUERIDO                              
029600         MOVE WS-ATR-PERIOD TO WS-REQUERIDO                       
029700     END-IF                                                       
029800*                                                                 
029900     .                                                            
030000 1150-CALC-REQUERIDO-EXIT.                                        
030100     EXIT.                                                        
030200******************************************************************
030300*1200-ORDENAR-ARCHIVO - ORDENAMIENTO DEL ARCHIVO DE VELAS (SORT) *
030400******************************************************************
030500 1200-ORDENAR-ARCHIVO.                                            
030600     SORT WORK-SORT-FILE                                          
030700         ON ASCENDING KEY SD-TICKER                               
030800            ASCENDING KEY SD-OPEN-TIME                            
030900         USING QUOTE-FILE                                         
031000         GIVING SORTED-QUOTE-FILE                                 
031100*                                                                 
031200     IF SORT-RETURN NOT = ZERO                                    
031300         PERFORM 9999-ABEND-ORDEN THRU 9999-ABEND-ORDEN-EXIT      
031400     END-IF                                                       
031500*                                                                 
031600     .                                                            
031700 1200-ORDENAR-ARCHIVO-EXIT.                                       
031800     EXIT.                                                        
031900******************************************************************
032000*       1300-LEER-SORTED - LECTURA DEL ARCHIVO YA ORDENADO       *
032100******************************************************************
032200 1300-LEER-SORTED.                                                
032300     READ SORTED-QUOTE-FILE                                       
032400         AT END                                                   
032500             SET FIN-ARCHIVO TO TRUE                              
032600         NOT AT END                                               
032700             ADD 1 TO CN-REGISTROS-LEIDOS                         
032800*                                                                 
032900     END-READ                                                     
033000     .                                                            
033100 1300-LEER-SORTED-EXIT.                                           
033200     EXIT.                                                        
033300*                                                                 
033400*    ***** 2000 - PROCESO PRINCIPAL, UN PASE POR PAR *****        
033500*                                                                 
033600 2000-PROCESO.                                                    
033700     PERFORM 2100-PROCESAR-TICKER THRU 2100-PROCESAR-TICKER-EXIT  
033800         UNTIL FIN-ARCHIVO                                        
033900*                                                                 
034000     .                                                            
034100 2000-PROCESO-EXIT.                                               
034200     EXIT.                                                        
034300******************************************************************
034400*     2100-PROCESAR-TICKER - AGRUPACION DE VELAS POR TICKER      *
034500******************************************************************
034600 2100-PROCESAR-TICKER.                                            
034700     MOVE SRT-TICKER TO WS-TICKER-ACTUAL                          
034800*                                                                 
034900     INITIALIZE TB-TABLAS                                         
035000     MOVE ZERO TO WS-BAR-COUNT                                    
035100*                                                                 
035200     MOVE ZERO TO WS-ULTIMO-CLOSE-TIME                            
035300     ADD 1 TO CN-TICKERS-PROCESADOS                               
035400*                                                                 
035500     PERFORM 2200-ACUMULAR-BARRA THRU 2200-ACUMULAR-BARRA-EXIT    
035600         UNTIL FIN-ARCHIVO                                        
035700            OR SRT-TICKER NOT = WS-TICKER-ACTUAL                  
035800     PERFORM 2300-ANALIZAR-TICKER THRU 2300-ANALIZAR-TICKER-EXIT  
035900*                                                                 
036000     .                                                            
036100 2100-PROCESAR-TICKER-EXIT.                                       
036200     EXIT.                                                        
036300*                                                                 
036400*    REGLA: LAS VELAS CUYA CLOSE-TIME NO AVANZA RESPECTO A LA     
036500*    ULTIMA VELA ACEPTADA SE DESCARTAN (DUPLICADO O FUERA DE      
036600*    ORDEN DENTRO DEL PAR).                                       
036700*                                                                 
036800 2200-ACUMULAR-BARRA.                                             
036900     IF WS-BAR-COUNT = ZERO                                       
037000        OR SRT-CLOSE-TIME > WS-ULTIMO-CLOSE-TIME                  
037100         PERFORM 2210-AGREGAR-BARRA THRU 2210-AGREGAR-BARRA-EXIT  
037200         MOVE SRT-CLOSE-TIME TO WS-ULTIMO-CLOSE-TIME              
037300*                                                                 
037400     ELSE                                                         
037500         DISPLAY 'CR12C01J - VELA DESCARTADA, PAR '               
037600                 WS-TICKER-ACTUAL ' CLOSE-TIME '                  
037700                 SRT-CLOSE-TIME                                   
037800     END-IF                                                       
037900*                                                                 
038000     PERFORM 1300-LEER-SORTED THRU 1300-LEER-SORTED-EXIT          
038100     .                                                            
038200 2200-ACUMULAR-BARRA-EXIT.                                        
038300     EXIT.                                                        
038400*                                                                 
038500*    REGLA: SE CONSERVAN COMO MAXIMO LAS 1000 VELAS MAS           
038600*    RECIENTES POR PAR; AL LLEGAR AL TOPE SE DESPLAZA LA TABLA    
038700*    UN PUESTO Y LA VELA MAS VIEJA SE PIERDE.                     
038800*                                                                 
038900 2210-AGREGAR-BARRA.                                              
039000     IF WS-BAR-COUNT < CT-MAX-BARRAS                              
039100         ADD 1 TO WS-BAR-COUNT                                    
039200*                                                                 
039300     ELSE                                                         
039400         PERFORM 2211-DESPLAZAR-BARRAS                            
039500             THRU 2211-DESPLAZAR-BARRAS-EXIT                      
039600     END-IF                                                       
039700*                                                                 
039800     MOVE SRT-OPEN-PRICE  TO TB-OPEN (WS-BAR-COUNT)               
039900     MOVE SRT-HIGH-PRICE  TO TB-HIGH (WS-BAR-COUNT)               
040000*                                                                 
040100     MOVE SRT-LOW-PRICE   TO TB-LOW (WS-BAR-COUNT)                
040200     MOVE SRT-CLOSE-PRICE TO TB-CLOSE (WS-BAR-COUNT)              
040300*                                                                 
040400     MOVE SRT-VOLUME      TO TB-VOLUME (WS-BAR-COUNT)             
040500     .                                                            
040600 2210-AGREGAR-BARRA-EXIT.                                         
040700     EXIT.                                                        
040800******************************************************************
040900* 2211-DESPLAZAR-BARRAS - DESPLAZAMIENTO DE LA VENTANA DE VELAS  *
041000******************************************************************
041100 2211-DESPLAZAR-BARRAS.                                           
041200     MOVE 1 TO IN-I                                               
041300*                                                                 
041400     PERFORM 2212-DESPLAZAR-UNA THRU 2212-DESPLAZAR-UNA-EXIT      
041500         UNTIL IN-I > 999                                         
041600     .                                                            
041700 2211-DESPLAZAR-BARRAS-EXIT.                                      
041800     EXIT.                                                        
041900******************************************************************
042000*2212-DESPLAZAR-UNA - DESPLAZAMIENTO DE UNA POSICION DE LA TABLA *
042100******************************************************************
042200 2212-DESPLAZAR-UNA.                                              
042300     MOVE TB-OPEN (IN-I + 1)   TO TB-OPEN (IN-I)                  
042400*                                                                 
042500     MOVE TB-HIGH (IN-I + 1)   TO TB-HIGH (IN-I)                  
042600     MOVE TB-LOW (IN-I + 1)    TO TB-LOW (IN-I)                   
042700*                                                                 
042800     MOVE TB-CLOSE (IN-I + 1)  TO TB-CLOSE (IN-I)                 
042900     MOVE TB-VOLUME (IN-I + 1) TO TB-VOLUME (IN-I)                
043000*                                                                 
043100     ADD 1 TO IN-I                                                
043200     .                                                            
043300 2212-DESPLAZAR-UNA-EXIT.                                         
043400     EXIT.                                                        
043500*                                                                 
043600*    REGLA: SI NO HAY SUFICIENTES VELAS PARA EL PERIODO MAS       
043700*    LARGO CONFIGURADO (LONG/RSI/ATR), SE ESCRIBE UN REGISTRO     
043800*    SIN CLASIFICAR EN VEZ DE CALCULAR INDICADORES A MEDIAS.      
043900*                                                                 
044000 2300-ANALIZAR-TICKER.                                            
044100     IF WS-BAR-COUNT < WS-REQUERIDO                               
044200         PERFORM 2310-ESCRIBIR-INSUFICIENTE                       
044300             THRU 2310-ESCRIBIR-INSUFICIENTE-EXIT                 
044400*                                                                 
044500     ELSE                                                         
044600         PERFORM 2400-CALCULAR-INDICADORES                        
044700             THRU 2400-CALCULAR-INDICADORES-EXIT                  
044800         PERFORM 2500-CLASIFICAR-TICKER                           
044900             THRU 2500-CLASIFICAR-TICKER-EXIT                     
045000         PERFORM 2600-ESCRIBIR-ANALYSIS                           
045100             THRU 2600-ESCRIBIR-ANALYSIS-EXIT                     
045200     END-IF                                                       
045300*                                                                 
045400     .                                                            
045500 2300-ANALIZAR-TICKER-EXIT.                                       
045600     EXIT.                                                        
045700******************************************************************
045800*           2310-ESCRIBIR-INSUF - VELAS INSUFICIENTES            *
045900******************************************************************
046000 2310-ESCRIBIR-INSUFICIENTE.                                      
046100     ADD 1 TO CN-TICKERS-INSUF                                    
046200*                                                                 
046300     INITIALIZE CR1A-ANALYSIS-RECORD
046400     PERFORM 2570-FORMATEAR-TICKER THRU 2570-FORMATEAR-TICKER-EXIT
046500*                                                                 
046600     SET CR1A-SIN-DATOS TO TRUE
046700*    CR1-0083 - SE GUARDAN LAS CANTIDADES DE VELAS EN EL        * CR1-0083
046800*    REGISTRO, NO SOLO EN EL DISPLAY DE CONSOLA.                * CR1-0083
046900     MOVE WS-BAR-COUNT TO CR1A-BARRAS-DISPONIBLES                 CR1-0083
047000*                                                                 
047100     MOVE WS-REQUERIDO TO CR1A-BARRAS-REQUERIDAS                  CR1-0083
047200     WRITE CR1A-ANALYSIS-RECORD
047300*                                                                 
047400     DISPLAY 'CR12C01J - DATOS INSUFICIENTES PARA '               
047500             WS-TICKER-ACTUAL ' - DISPONIBLES ' WS-BAR-COUNT-D    
047600             ' REQUERIDAS ' WS-REQUERIDO                          
047700     .                                                            
047800 2310-ESCRIBIR-INSUFICIENTE-EXIT.                                 
047900     EXIT.                                                        
048000*                                                                 
048100*    ***** 2400 - CALCULO DE LOS INDICADORES TECNICOS *****       
048200*                                                                 
048300 2400-CALCULAR-INDICADORES.                                       
048400     MOVE TB-CLOSE (WS-BAR-COUNT) TO WS-PRECIO-ACTUAL             
048500*                                                                 
048600     PERFORM 2410-CALC-SMA-CORTA   THRU 2410-CALC-SMA-CORTA-EXIT  
048700     PERFORM 2420-CALC-SMA-LARGA   THRU 2420-CALC-SMA-LARGA-EXIT  
048800*                                                                 
048900     PERFORM 2430-CALC-RSI         THRU 2430-CALC-RSI-EXIT        
049000     PERFORM 2440-CALC-ATR         THRU 2440-CALC-ATR-EXIT        
049100*                                                                 
049200     PERFORM 2450-CALC-AVG-VOLUMEN                                
049300         THRU 2450-CALC-AVG-VOLUMEN-EXIT                          
049400     PERFORM 2460-CALC-UMBRALES    THRU 2460-CALC-UMBRALES-EXIT   
049500*                                                                 
049600     .                                                            
049700 2400-CALCULAR-INDICADORES-EXIT.                                  
049800     EXIT.                                                        
049900******************************************************************
050000*     2410-CALC-SMA-CORTA - CALCULO DE LA MEDIA MOVIL CORTA      *
050100******************************************************************
050200 2410-CALC-SMA-CORTA.                                             
050300     COMPUTE IN-INICIO = WS-BAR-COUNT - WS-SHORT-PERIOD + 1       
050400*                                                                 
050500     MOVE ZERO TO WS-DIFERENCIA                                   
050600     MOVE IN-INICIO TO IN-I                                       
050700*                                                                 
050800     PERFORM 2411-SUMAR-CLOSE-CORTA                               
050900         THRU 2411-SUMAR-CLOSE-CORTA-EXIT                         
051000         UNTIL IN-I > WS-BAR-COUNT                                
051100     COMPUTE WS-SHORT-SMA = WS-DIFERENCIA / WS-SHORT-PERIOD       
051200*                                                                 
051300     .                                                            
051400 2410-CALC-SMA-CORTA-EXIT.                                        
051500     EXIT.                                                        
051600******************************************************************
051700* 2411-SUMAR-CLOSE-CORTA - SUMATORIA DE CIERRES - VENTANA CORTA  *
051800******************************************************************
051900 2411-SUMAR-CLOSE-CORTA.                                          
052000     ADD TB-CLOSE (IN-I) TO WS-DIFERENCIA                         
052100*                                                                 
052200     ADD 1 TO IN-I                                                
052300     .                                                            
052400 2411-SUMAR-CLOSE-CORTA-EXIT.                                     
052500     EXIT.                                                        
052600******************************************************************
052700*     2420-CALC-SMA-LARGA - CALCULO DE LA MEDIA MOVIL LARGA      *
052800******************************************************************
052900 2420-CALC-SMA-LARGA.                                             
053000     COMPUTE IN-INICIO = WS-BAR-COUNT - WS-LONG-PERIOD + 1        
053100*                                                                 
053200     MOVE ZERO TO WS-DIFERENCIA                                   
053300     MOVE IN-INICIO TO IN-I                                       
053400*                                                                 
053500     PERFORM 2421-SUMAR-CLOSE-LARGA                               
053600         THRU 2421-SUMAR-CLOSE-LARGA-EXIT                         
053700         UNTIL IN-I > WS-BAR-COUNT                                
053800     COMPUTE WS-LONG-SMA = WS-DIFERENCIA / WS-LONG-PERIOD         
053900*                                                                 
054000     .                                                            
054100 2420-CALC-SMA-LARGA-EXIT.                                        
054200     EXIT.                                                        
054300******************************************************************
054400* 2421-SUMAR-CLOSE-LARGA - SUMATORIA DE CIERRES - VENTANA LARGA  *
054500******************************************************************
054600 2421-SUMAR-CLOSE-LARGA.                                          
054700     ADD TB-CLOSE (IN-I) TO WS-DIFERENCIA                         
054800*                                                                 
054900     ADD 1 TO IN-I                                                
055000     .                                                            
055100 2421-SUMAR-CLOSE-LARGA-EXIT.                                     
055200     EXIT.                                                        
055300*                                                                 
055400*    REGLA: RSI DE WILDER SOBRE LAS ULTIMAS RSI-PERIOD            
055500*    VARIACIONES DE CIERRE. SI NO HUBO PERDIDAS, RSI = 100.       
055600*                                                                 
055700 2430-CALC-RSI.                                                   
055800     COMPUTE IN-INICIO = WS-BAR-COUNT - WS-RSI-PERIOD             
055900*    CR1-0079 - SI LA VENTANA TOCA LA VELA CERO SE RECORTA A LA   
056000*    PRIMERA VELA DE LA TABLA PARA NO REFERENCIAR SUBINDICE 0.    
056100     IF IN-INICIO < 1                                             
056200         MOVE 1 TO IN-INICIO                                      
056300*                                                                 
056400     END-IF                                                       
056500     MOVE ZERO TO WS-GANANCIA-PROM                                
056600*                                                                 
056700     MOVE ZERO TO WS-PERDIDA-PROM                                 
056800     COMPUTE IN-I = IN-INICIO + 1                                 
056900*                                                                 
057000     PERFORM 2431-ACUM-GANANCIA-PERDIDA                           
057100         THRU 2431-ACUM-GANANCIA-PERDIDA-EXIT                     
057200         UNTIL IN-I > WS-BAR-COUNT                                
057300     COMPUTE WS-GANANCIA-PROM ROUNDED =                           
057400         WS-GANANCIA-PROM / WS-RSI-PERIOD                         
057500*                                                                 
057600     COMPUTE WS-PERDIDA-PROM ROUNDED =                            
057700         WS-PERDIDA-PROM / WS-RSI-PERIOD                          
057800     IF WS-PERDIDA-PROM = ZERO                                    
057900         MOVE 100 TO WS-RSI                                       
058000*                                                                 
058100     ELSE                                                         
058200         COMPUTE WS-RS = WS-GANANCIA-PROM / WS-PERDIDA-PROM       
058300         COMPUTE WS-RSI = 100 - (100 / (1 + WS-RS))               
058400     END-IF                                                       
058500*                                                                 
058600     .                                                            
058700 2430-CALC-RSI-EXIT.                                              
058800     EXIT.                                                        
058900******************************************************************
059000*        2431-ACUM-GAN-PERD - GANANCIAS Y PERDIDAS (RSI)         *
059100******************************************************************
059200 2431-ACUM-GANANCIA-PERDIDA.                                      
059300     COMPUTE WS-CAMBIO = TB-CLOSE (IN-I) - TB-CLOSE (IN-I - 1)    
059400*                                                                 
059500     IF WS-CAMBIO > ZERO                                          
059600         ADD WS-CAMBIO TO WS-GANANCIA-PROM                        
059700     ELSE                                                         
059800         IF WS-CAMBIO < ZERO                                      
059900             COMPUTE WS-PERDIDA-PROM =                            
060000                 WS-PERDIDA-PROM - WS-CAMBIO                      
060100         END-IF                                                   
060200*                                                                 
060300     END-IF                                                       
060400     ADD 1 TO IN-I                                                
060500*                                                                 
060600     .                                                            
060700 2431-ACUM-GANANCIA-PERDIDA-EXIT.                                 
060800     EXIT.                                                        
060900*                                                                 
061000*    REGLA: ATR = PROMEDIO DEL MAYOR DE TRES RANGOS (ALTO-BAJO,   
061100*    ALTO-CIERRE ANTERIOR, BAJO-CIERRE ANTERIOR) SOBRE LAS        
061200*    ULTIMAS ATR-PERIOD VELAS.                                    
061300*                                                                 
061400 2440-CALC-ATR.                                                   
061500     COMPUTE IN-INICIO = WS-BAR-COUNT - WS-ATR-PERIOD             
061600*    CR1-0079 - MISMO RECORTE QUE EN 2430, VER COMENTARIO ALLI.   
061700     IF IN-INICIO < 1                                             
061800         MOVE 1 TO IN-INICIO                                      
061900*                                                                 
062000     END-IF                                                       
062100     MOVE ZERO TO WS-ATR                                          
062200*                                                                 
062300     COMPUTE IN-I = IN-INICIO + 1                                 
062400     PERFORM 2441-ACUM-RANGO THRU 2441-ACUM-RANGO-EXIT            
062500         UNTIL IN-I > WS-BAR-COUNT                                
062600*                                                                 
062700     COMPUTE WS-ATR = WS-ATR / WS-ATR-PERIOD                      
062800     .                                                            
062900 2440-CALC-ATR-EXIT.                                              
063000     EXIT.                                                        
063100******************************************************************
063200*    2441-ACUM-RANGO - ACUMULACION DEL RANGO VERDADERO (ATR)     *
063300******************************************************************
063400 2441-ACUM-RANGO.                                                 
063500     COMPUTE WS-RANGO-1 = TB-HIGH (IN-I) - TB-LOW (IN-I)          
063600*                                                                 
063700     COMPUTE WS-RANGO-2 = TB-HIGH (IN-I) - TB-CLOSE (IN-I - 1)    
063800     IF WS-RANGO-2 < ZERO                                         
063900         COMPUTE WS-RANGO-2 = WS-RANGO-2 * -1                     
064000*                                                                 
064100     END-IF                                                       
064200     COMPUTE WS-RANGO-3 = TB-LOW (IN-I) - TB-CLOSE (IN-I - 1)     
064300*                                                                 
064400     IF WS-RANGO-3 < ZERO                                         
064500         COMPUTE WS-RANGO-3 = WS-RANGO-3 * -1                     
064600     END-IF                                                       
064700*                                                                 
064800     MOVE WS-RANGO-1 TO WS-RANGO-MAYOR                            
064900     IF WS-RANGO-2 > WS-RANGO-MAYOR                               
065000         MOVE WS-RANGO-2 TO WS-RANGO-MAYOR                        
065100*                                                                 
065200     END-IF                                                       
065300     IF WS-RANGO-3 > WS-RANGO-MAYOR                               
065400         MOVE WS-RANGO-3 TO WS-RANGO-MAYOR                        
065500*                                                                 
065600     END-IF                                                       
065700     ADD WS-RANGO-MAYOR TO WS-ATR                                 
065800*                                                                 
065900     ADD 1 TO IN-I                                                
066000     .                                                            
066100 2441-ACUM-RANGO-EXIT.                                            
066200     EXIT.                                                        
066300*                                                                 
066400*    REGLA: VOLUMEN PROMEDIO SOBRE LA VENTANA DE 20 VELAS, O      
066500*    MENOS SI EL PAR TODAVIA NO ACUMULA 20.                       
066600*                                                                 
066700 2450-CALC-AVG-VOLUMEN.                                           
066800     MOVE CT-VENT-VOLUMEN TO WS-VENTANA-VOL                       
066900*                                                                 
067000     IF WS-BAR-COUNT < CT-VENT-VOLUMEN                            
067100         MOVE WS-BAR-COUNT TO WS-VENTANA-VOL                      
067200     END-IF                                                       
067300*                                                                 
067400     COMPUTE IN-INICIO = WS-BAR-COUNT - WS-VENTANA-VOL + 1        
067500     MOVE ZERO TO WS-AVG-VOLUMEN                                  
067600*                                                                 
067700     MOVE IN-INICIO TO IN-I                                       
067800     PERFORM 2451-SUMAR-VOLUMEN THRU 2451-SUMAR-VOLUMEN-EXIT      
067900         UNTIL IN-I > WS-BAR-COUNT                                
068000*                                                                 
068100     IF WS-VENTANA-VOL = ZERO                                     
068200         MOVE ZERO TO WS-AVG-VOLUMEN                              
068300     ELSE                                                         
068400         COMPUTE WS-AVG-VOLUMEN = WS-AVG-VOLUMEN / WS-VENTANA-VOL 
068500*                                                                 
068600     END-IF                                                       
068700     .                                                            
068800 2450-CALC-AVG-VOLUMEN-EXIT.                                      
068900     EXIT.                                                        
069000******************************************************************
069100*           2451-SUMAR-VOLUMEN - SUMATORIA DE VOLUMEN            *
069200******************************************************************
069300 2451-SUMAR-VOLUMEN.                                              
069400     ADD TB-VOLUME (IN-I) TO WS-AVG-VOLUMEN                       
069500*                                                                 
069600     ADD 1 TO IN-I                                                
069700     .                                                            
069800 2451-SUMAR-VOLUMEN-EXIT.                                         
069900     EXIT.                                                        
070000******************************************************************
070100*     2460-CALC-UMBRALES - CALCULO DE LOS UMBRALES DE PRECIO     *
070200******************************************************************
070300 2460-CALC-UMBRALES.                                              
070400     COMPUTE WS-UMBRAL-SUPERIOR =                                 
070500         WS-LONG-SMA + (WS-ATR * WS-ATR-MULTIPLIER)               
070600*                                                                 
070700     COMPUTE WS-UMBRAL-INFERIOR =                                 
070800         WS-LONG-SMA - (WS-ATR * WS-ATR-MULTIPLIER)               
070900     COMPUTE WS-UMBRAL-SUP-098 = WS-UMBRAL-SUPERIOR * 0.98        
071000*                                                                 
071100     COMPUTE WS-UMBRAL-INF-102 = WS-UMBRAL-INFERIOR * 1.02        
071200     .                                                            
071300 2460-CALC-UMBRALES-EXIT.                                         
071400     EXIT.                                                        
071500*                                                                 
071600*    ***** 2500 - CLASIFICACION DEL PAR *****                     
071700*                                                                 
071800 2500-CLASIFICAR-TICKER.                                          
071900     PERFORM 2570-FORMATEAR-TICKER                                
072000         THRU 2570-FORMATEAR-TICKER-EXIT                          
072100*                                                                 
072200     PERFORM 2510-CALC-VOLATILIDAD                                
072300         THRU 2510-CALC-VOLATILIDAD-EXIT                          
072400     PERFORM 2520-CALC-TENDENCIA                                  
072500         THRU 2520-CALC-TENDENCIA-EXIT                            
072600*                                                                 
072700     PERFORM 2530-CALC-ESTADO-MERCADO                             
072800         THRU 2530-CALC-ESTADO-MERCADO-EXIT                       
072900     PERFORM 2540-CALC-LIQUIDEZ                                   
073000         THRU 2540-CALC-LIQUIDEZ-EXIT                             
073100*                                                                 
073200     PERFORM 2550-CALC-RIESGO                                     
073300         THRU 2550-CALC-RIESGO-EXIT                               
073400     PERFORM 2555-CALC-CONFIANZA                                  
073500         THRU 2555-CALC-CONFIANZA-EXIT                            
073600*                                                                 
073700     PERFORM 2560-DETERMINAR-ACCION                               
073800         THRU 2560-DETERMINAR-ACCION-EXIT                         
073900     .                                                            
074000 2500-CLASIFICAR-TICKER-EXIT.                                     
074100     EXIT.                                                        
074200******************************************************************
074300*    2510-CALC-VOLATILIDAD - CLASIFICACION DE LA VOLATILIDAD     *
074400******************************************************************
074500 2510-CALC-VOLATILIDAD.                                           
074600     IF WS-PRECIO-ACTUAL = ZERO                                   
074700         MOVE ZERO TO WS-ATR-PCT                                  
074800*                                                                 
074900     ELSE                                                         
075000         COMPUTE WS-ATR-PCT = (WS-ATR / WS-PRECIO-ACTUAL) * 100   
075100     END-IF                                                       
075200*                                                                 
075300     EVALUATE TRUE                                                
075400         WHEN WS-ATR-PCT < 1.0                                    
075500             MOVE 'LOW   '          TO CR1A-VOLATILIDAD           
075600             MOVE 1                 TO WS-PUNTO-VOLATIL           
075700         WHEN WS-ATR-PCT < 3.0                                    
075800             MOVE 'MEDIUM'          TO CR1A-VOLATILIDAD           
075900             MOVE 2                 TO WS-PUNTO-VOLATIL           
076000         WHEN OTHER                                               
076100             MOVE 'HIGH  '          TO CR1A-VOLATILIDAD           
076200             MOVE 3                 TO WS-PUNTO-VOLATIL           
076300     END-EVALUATE                                                 
076400*                                                                 
076500     .                                                            
076600 2510-CALC-VOLATILIDAD-EXIT.                                      
076700     EXIT.                                                        
076800******************************************************************
076900* 2520-CALC-TENDENCIA - CLASIFICACION DE LA FUERZA DE TENDENCIA  *
077000******************************************************************
077100 2520-CALC-TENDENCIA.                                             
077200     COMPUTE WS-DIFERENCIA = WS-SHORT-SMA - WS-LONG-SMA           
077300*                                                                 
077400     IF WS-DIFERENCIA < ZERO                                      
077500         COMPUTE WS-DIFERENCIA = WS-DIFERENCIA * -1               
077600     END-IF                                                       
077700*                                                                 
077800     IF WS-LONG-SMA = ZERO                                        
077900         MOVE ZERO TO WS-DIFF-PCT                                 
078000     ELSE                                                         
078100         COMPUTE WS-DIFF-PCT = (WS-DIFERENCIA / WS-LONG-SMA) * 100
078200*                                                                 
078300     END-IF                                                       
078400     SET NO-RSI-FUERTE TO TRUE                                    
078500*                                                                 
078600     IF WS-RSI < CT-RSI-BAJO OR WS-RSI > CT-RSI-ALTO              
078700         SET RSI-FUERTE TO TRUE                                   
078800     END-IF                                                       
078900*                                                                 
079000     EVALUATE TRUE                                                
079100         WHEN WS-DIFF-PCT > 2.0 AND RSI-FUERTE                    
079200             MOVE 'STRONG  '        TO CR1A-FUERZA-TENDENCIA      
079300             MOVE 1                 TO WS-PUNTO-TENDENCIA         
079400         WHEN WS-DIFF-PCT > 0.5                                   
079500             MOVE 'MODERATE'        TO CR1A-FUERZA-TENDENCIA      
079600             MOVE 2                 TO WS-PUNTO-TENDENCIA         
079700         WHEN OTHER                                               
079800             MOVE 'WEAK    '        TO CR1A-FUERZA-TENDENCIA      
079900             MOVE 3                 TO WS-PUNTO-TENDENCIA         
080000     END-EVALUATE                                                 
080100*                                                                 
080200     .                                                            
080300 2520-CALC-TENDENCIA-EXIT.                                        
080400     EXIT.                                                        
080500******************************************************************
080600* 2530-CALC-ESTADO-MERCADO - CLASIFICACION DEL ESTADO DE MERCADO *
080700******************************************************************
080800 2530-CALC-ESTADO-MERCADO.                                        
080900     SET NO-CERCA-SUPERIOR TO TRUE                                
081000*                                                                 
081100     SET NO-CERCA-INFERIOR TO TRUE                                
081200     IF WS-PRECIO-ACTUAL > WS-UMBRAL-SUP-098                      
081300         SET CERCA-SUPERIOR TO TRUE                               
081400*                                                                 
081500     END-IF                                                       
081600     IF WS-PRECIO-ACTUAL < WS-UMBRAL-INF-102                      
081700         SET CERCA-INFERIOR TO TRUE                               
081800*                                                                 
081900     END-IF                                                       
082000     EVALUATE TRUE                                                
082100         WHEN CERCA-SUPERIOR OR CERCA-INFERIOR                    
082200             MOVE 'BREAKOUT_ATTEMPT '                             
082300                                     TO CR1A-ESTADO-MERCADO       
082400         WHEN WS-DIFF-PCT < 0.5 AND CR1A-VOLATILIDAD = 'LOW   '   
082500             MOVE 'CONSOLIDATION    '                             
082600                                     TO CR1A-ESTADO-MERCADO       
082700         WHEN WS-DIFF-PCT > 1.0                                   
082800             MOVE 'TRENDING         '                             
082900                                     TO CR1A-ESTADO-MERCADO       
083000         WHEN OTHER                                               
083100             MOVE 'CONSOLIDATION    '                             
083200                                     TO CR1A-ESTADO-MERCADO       
083300*                                                                 
083400     END-EVALUATE                                                 
083500     .                                                            
083600 2530-CALC-ESTADO-MERCADO-EXIT.                                   
083700     EXIT.                                                        
083800******************************************************************
083900*         2540-CALC-LIQUIDEZ - CLASIFICACION DE LIQUIDEZ         *
084000******************************************************************
084100 2540-CALC-LIQUIDEZ.                                              
084200     IF WS-AVG-VOLUMEN = ZERO                                     
084300         MOVE 'NORMAL' TO CR1A-LIQUIDEZ                           
084400         MOVE 2        TO WS-PUNTO-LIQUIDEZ                       
084500*                                                                 
084600     ELSE                                                         
084700         COMPUTE WS-RATIO-LIQUIDEZ =                              
084800             TB-VOLUME (WS-BAR-COUNT) / WS-AVG-VOLUMEN            
084900         EVALUATE TRUE                                            
085000             WHEN WS-RATIO-LIQUIDEZ < 0.5                         
085100                 MOVE 'LOW   '      TO CR1A-LIQUIDEZ              
085200                 MOVE 3             TO WS-PUNTO-LIQUIDEZ          
085300             WHEN WS-RATIO-LIQUIDEZ > 1.5                         
085400                 MOVE 'HIGH  '      TO CR1A-LIQUIDEZ              
085500                 MOVE 1             TO WS-PUNTO-LIQUIDEZ          
085600             WHEN OTHER                                           
085700                 MOVE 'NORMAL'      TO CR1A-LIQUIDEZ              
085800                 MOVE 2             TO WS-PUNTO-LIQUIDEZ          
085900         END-EVALUATE                                             
086000     END-IF                                                       
086100*                                                                 
086200     .                                                            
086300 2540-CALC-LIQUIDEZ-EXIT.                                         
086400     EXIT.                                                        
086500******************************************************************
086600*           2550-CALC-RIESGO - CLASIFICACION DE RIESGO           *
086700******************************************************************
086800 2550-CALC-RIESGO.                                                
086900     COMPUTE WS-PUNTAJE-RIESGO =                                  
087000         WS-PUNTO-VOLATIL + WS-PUNTO-TENDENCIA + WS-PUNTO-LIQUIDEZ
087100*                                                                 
087200     EVALUATE TRUE                                                
087300         WHEN WS-PUNTAJE-RIESGO <= 4                              
087400             MOVE 'LOW   ' TO CR1A-RIESGO                         
087500         WHEN WS-PUNTAJE-RIESGO <= 6                              
087600             MOVE 'MEDIUM' TO CR1A-RIESGO                         
087700         WHEN OTHER                                               
087800             MOVE 'HIGH  ' TO CR1A-RIESGO                         
087900     END-EVALUATE                                                 
088000*                                                                 
088100     .                                                            
088200 2550-CALC-RIESGO-EXIT.                                           
088300     EXIT.                                                        
088400******************************************************************
088500*      2555-CALC-CONFIANZA - CALCULO DEL SCORE DE CONFIANZA      *
088600******************************************************************
088700 2555-CALC-CONFIANZA.                                             
088800     MOVE 50 TO WS-CONFIANZA                                      
088900*                                                                 
089000     IF WS-RSI < CT-RSI-BAJO OR WS-RSI > CT-RSI-ALTO              
089100         ADD 20 TO WS-CONFIANZA                                   
089200     ELSE                                                         
089300         IF WS-RSI > CT-RSI-MEDIO-BAJO                            
089400            AND WS-RSI < CT-RSI-MEDIO-ALTO                        
089500             SUBTRACT 10 FROM WS-CONFIANZA                        
089600         END-IF                                                   
089700*                                                                 
089800     END-IF                                                       
089900     EVALUATE TRUE                                                
090000         WHEN CR1A-FUERZA-TENDENCIA = 'STRONG  '                  
090100             ADD 15 TO WS-CONFIANZA                               
090200         WHEN CR1A-FUERZA-TENDENCIA = 'MODERATE'                  
090300             ADD 5 TO WS-CONFIANZA                                
090400         WHEN CR1A-FUERZA-TENDENCIA = 'WEAK    '                  
090500             SUBTRACT 5 FROM WS-CONFIANZA                         
090600*                                                                 
090700     END-EVALUATE                                                 
090800     EVALUATE TRUE                                                
090900         WHEN CR1A-VOLATILIDAD = 'LOW   '                         
091000             ADD 10 TO WS-CONFIANZA                               
091100         WHEN CR1A-VOLATILIDAD = 'HIGH  '                         
091200             SUBTRACT 10 FROM WS-CONFIANZA                        
091300*                                                                 
091400     END-EVALUATE                                                 
091500     EVALUATE TRUE                                                
091600         WHEN CR1A-LIQUIDEZ = 'HIGH  '                            
091700             ADD 10 TO WS-CONFIANZA                               
091800         WHEN CR1A-LIQUIDEZ = 'NORMAL'                            
091900             ADD 5 TO WS-CONFIANZA                                
092000         WHEN CR1A-LIQUIDEZ = 'LOW   '                            
092100             SUBTRACT 10 FROM WS-CONFIANZA                        
092200*                                                                 
092300     END-EVALUATE                                                 
092400     IF WS-CONFIANZA > 100                                        
092500         MOVE 100 TO WS-CONFIANZA                                 
092600*                                                                 
092700     END-IF                                                       
092800     MOVE WS-CONFIANZA TO CR1A-CONFIANZA                          
092900*                                                                 
093000     .                                                            
093100 2555-CALC-CONFIANZA-EXIT.                                        
093200     EXIT.                                                        
093300*                                                                 
093400*    REGLA: LA SEÑAL DE COMPRA GANA SOBRE LA DE VENTA CUANDO      
093500*    AMBAS CONDICIONES SE CUMPLEN A LA VEZ (NO DEBERIA OCURRIR).  
093600*    SIN SEÑAL, EL PAR QUEDA EN ESPERA.                           
093700*                                                                 
093800 2560-DETERMINAR-ACCION.                                          
093900     SET CR1A-ES-ESPERA TO TRUE                                   
094000*                                                                 
094100     IF WS-SHORT-SMA > WS-UMBRAL-SUPERIOR                         
094200        AND WS-PRECIO-ACTUAL > WS-SHORT-SMA                       
094300        AND WS-RSI < WS-OVERSOLD-THRESHOLD                        
094400         SET CR1A-ES-COMPRA TO TRUE                               
094500     ELSE                                                         
094600         IF WS-SHORT-SMA < WS-UMBRAL-INFERIOR                     
094700            AND WS-PRECIO-ACTUAL < WS-SHORT-SMA                   
094800            AND WS-RSI > WS-OVERBOUGHT-THRESHOLD                  
094900             SET CR1A-ES-VENTA TO TRUE                            
095000         END-IF                                                   
095100*                                                                 
095200     END-IF                                                       
095300     .                                                            
095400 2560-DETERMINAR-ACCION-EXIT.                                     
095500     EXIT.                                                        
095600*                                                                 
095700*    REGLA: EL SIMBOLO QUE SE GRABA EN ANALYSIS-FILE SE DESPOJA   
095800*    DEL SUFIJO USDT (CR1-0074).                                  
095900*                                                                 
096000 2570-FORMATEAR-TICKER.                                           
096100     MOVE WS-TICKER-ACTUAL TO CR1A-TICKER                         
096200*                                                                 
096300     MOVE 10 TO WS-LON-TICKER                                     
096400     PERFORM 2571-BUSCAR-FIN THRU 2571-BUSCAR-FIN-EXIT            
096500         UNTIL WS-LON-TICKER < 1                                  
096600            OR CR1A-TICKER (WS-LON-TICKER:1) NOT = SPACE          
096700*                                                                 
096800     IF WS-LON-TICKER > 3                                         
096900         IF CR1A-TICKER (WS-LON-TICKER - 3:4) = 'USDT'            
097000             MOVE SPACES TO CR1A-TICKER (WS-LON-TICKER - 3:4)     
097100         END-IF                                                   
097200     END-IF                                                       
097300*                                                                 
097400     .                                                            
097500 2570-FORMATEAR-TICKER-EXIT.                                      
097600     EXIT.                                                        
097700******************************************************************
097800*    2571-BUSCAR-FIN - BUSQUEDA DEL FIN DE LA TABLA DE VELAS     *
097900******************************************************************
098000 2571-BUSCAR-FIN.                                                 
098100     SUBTRACT 1 FROM WS-LON-TICKER                                
098200*                                                                 
098300     .                                                            
098400 2571-BUSCAR-FIN-EXIT.                                            
098500     EXIT.                                                        
098600******************************************************************
098700*2600-ESCRIBIR-ANALYSIS - ESCRITURA DEL REGISTRO DE ANALYSIS-FILE*
098800******************************************************************
098900 2600-ESCRIBIR-ANALYSIS.                                          
099000     WRITE CR1A-ANALYSIS-RECORD                                   
099100*                                                                 
099200     .                                                            
099300 2600-ESCRIBIR-ANALYSIS-EXIT.                                     
099400     EXIT.                                                        
099500*                                                                 
099600*    ***** 9000 - CIERRE *****                                    
099700*                                                                 
099800 9000-FIN.                                                        
099900     CLOSE SORTED-QUOTE-FILE                                      
100000           ANALYSIS-FILE                                          
100100*                                                                 
100200     DISPLAY 'CR12C01J - REGISTROS LEIDOS    : '                  
100300             CN-REGISTROS-LEIDOS-D                                
100400     DISPLAY 'CR12C01J - PARES PROCESADOS    : '                  
100500             CN-TICKERS-PROCESADOS-D                              
100600*                                                                 
100700     DISPLAY 'CR12C01J - PARES CON DATOS INSF: '                  
100800             CN-TICKERS-INSUF                                     
100900     .                                                            
101000 9000-FIN-EXIT.                                                   
101100     EXIT.                                                        
101200******************************************************************
101300* 9999-ABEND-SIN-PARM - ABEND POR FALTA DE TARJETA DE PARAMETROS *
101400******************************************************************
101500 9999-ABEND-SIN-PARM.                                             
101600     DISPLAY 'CR12C01J - ABEND - NO SE ENCONTRO TARJETA DE '      
101700             'PARAMETROS EN PARM-FILE'                            
101800*                                                                 
101900     MOVE 16 TO RETURN-CODE                                       
102000     STOP RUN                                                     
102100*                                                                 
102200     .                                                            
102300 9999-ABEND-SIN-PARM-EXIT.                                        
102400     EXIT.                                                        
102500******************************************************************
102600*          9999-ABEND-ORDEN - ABEND POR ERROR DEL SORT           *
102700******************************************************************
102800 9999-ABEND-ORDEN.                                                
102900     DISPLAY 'CR12C01J - ABEND - FALLO EL ORDENAMIENTO DE '       
103000             'QUOTE-FILE, SORT-RETURN = ' SORT-RETURN             
103100*                                                                 
103200     MOVE 16 TO RETURN-CODE                                       
103300     STOP RUN                                                     
103400*                                                                 
103500     .                                                            
103600 9999-ABEND-ORDEN-EXIT.                                           
103700     EXIT.                                                        
103800                                                                  
103900                                                                  
104000                                                                  
