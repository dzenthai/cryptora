000100******************************************************************
000200*                                                                *
000300*  COPY      : CR1P002                                          *
000400*                                                                *
000500*  APLICACION: CRIPTOMONEDAS. (CR1) ANALISIS Y ESTADISTICA.     *
000600*                                                                *
000700*  DESCRIPCION: LAYOUT DE LA TARJETA DE PARES ESPERADOS PARA LA *
000800*               CORRIDA DE ESTADISTICAS. UN REGISTRO POR CADA   *
000900*               PAR (TICKER) QUE LA CORRIDA DEBE ENCONTRAR EN   *
001000*               QUOTE-FILE; SI ALGUNO NO APARECE, ES ERROR.     *
001100*                                                                *
001200******************************************************************
001300*        L O G    D E   M O D I F I C A C I O N E S             *
001400******************************************************************
001500*  FECHA       PROGRAMADOR      TICKET     DESCRIPCION          *
001600* ----------   --------------   --------   ------------------- *
001700*  22/08/1996  J. SANOJA        CR1-0021   CREACION INICIAL     * CR1-0021
001800******************************************************************
001900 01  CR1P2-PARM-TICKER-RECORD.
002000     05  CR1P2-TICKER               PIC X(10).
002100     05  FILLER                     PIC X(10).
002200

