000100******************************************************************
000200*                                                                *
000300*  COPY      : CR1T002                                          *
000400*                                                                *
000500*  APLICACION: CRIPTOMONEDAS. (CR1) ANALISIS Y ESTADISTICA.     *
000600*                                                                *
000700*  DESCRIPCION: LAYOUT DEL RESULTADO DEL ANALISIS TECNICO POR   *
000800*               PAR (TICKER), ESCRITO UNA VEZ EN ANALYSIS-FILE. *
000900*                                                                *
001000******************************************************************
001100*        L O G    D E   M O D I F I C A C I O N E S             *
001200******************************************************************
001300*  FECHA       PROGRAMADOR      TICKET     DESCRIPCION          *
001400* ----------   --------------   --------   ------------------- *
001500*  14/03/1994  R. ALDANA        CR1-0001   CREACION INICIAL     * CR1-0001
001600*  22/07/1997  J. SANOJA        CR1-0033   SE AGREGA CR1A-RIESGO* CR1-0033
001700*              Y CR1A-CONFIANZA PARA CALIFICACION DE RIESGO     * CR1-0033
001750*  14/08/2008  M. PAREDES       CR1-0083   SE TOMAN 7 BYTES DE  * CR1-0083
001760*              EL FILLER PARA CR1A-BARRAS-DISPONIBLES Y CR1A-B  * CR1-0083
001770*              ARRAS-REQUERIDAS, PARA QUE EL DETALLE DE VELAS   * CR1-0083
001780*              INSUFICIENTES QUEDE EN EL REGISTRO Y NO SOLO EN  * CR1-0083
001790*              EL DISPLAY DE CR12C01J.                          * CR1-0083
001800******************************************************************
001900 01  CR1A-ANALYSIS-RECORD.
002000     05  CR1A-TICKER             PIC X(10).
002100     05  CR1A-ACCION             PIC X(04).
002200         88  CR1A-ES-COMPRA               VALUE 'BUY '.
002300         88  CR1A-ES-VENTA                VALUE 'SELL'.
002400         88  CR1A-ES-ESPERA               VALUE 'HOLD'.
002500         88  CR1A-SIN-DATOS               VALUE 'NDAT'.
002600     05  CR1A-ESTADO-MERCADO     PIC X(17).
002700     05  CR1A-VOLATILIDAD        PIC X(06).
002800     05  CR1A-FUERZA-TENDENCIA   PIC X(08).
002900     05  CR1A-LIQUIDEZ           PIC X(06).
003000     05  CR1A-RIESGO             PIC X(06).
003100     05  CR1A-CONFIANZA          PIC S9(03).
003150*    BARRAS-DISPONIBLES/REQUERIDAS SOLO SE LLENAN CUANDO CR1A   * CR1-0083
003160*    -SIN-DATOS ES TRUE (VER 2310-ESCRIBIR-INSUFICIENTE).       * CR1-0083
003170     05  CR1A-BARRAS-DISPONIBLES PIC 9(04).                       CR1-0083
003180     05  CR1A-BARRAS-REQUERIDAS  PIC 9(03).                       CR1-0083
003200     05  FILLER                  PIC X(13).
003300

