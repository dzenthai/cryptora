000100******************************************************************
000200*                                                                *
000300*  COPY      : CR1P001                                          *
000400*                                                                *
000500*  APLICACION: CRIPTOMONEDAS. (CR1) ANALISIS Y ESTADISTICA.     *
000600*                                                                *
000700*  DESCRIPCION: LAYOUT DE LA TARJETA DE PARAMETROS DEL ANALISIS *
000800*               TECNICO (PERIODOS Y UMBRALES). UN SOLO REGISTRO*
000900*               POR CORRIDA, LEIDO DE PARM-FILE AL INICIO.      *
001000*                                                                *
001100******************************************************************
001200*        L O G    D E   M O D I F I C A C I O N E S             *
001300******************************************************************
001400*  FECHA       PROGRAMADOR      TICKET     DESCRIPCION          *
001500* ----------   --------------   --------   ------------------- *
001600*  14/03/1994  R. ALDANA        CR1-0001   CREACION INICIAL     * CR1-0001
001700*  18/09/1999  M. OQUENDO       CR1-0052   SE SEPARAN LOS       * CR1-0052
001800*              UMBRALES DE SOBRECOMPRA/SOBREVENTA DEL RSI       * CR1-0052
001900******************************************************************
002000 01  CR1P-PARM-RECORD.
002100     05  CR1P-SHORT-PERIOD          PIC 9(03).
002200     05  CR1P-LONG-PERIOD           PIC 9(03).
002300     05  CR1P-RSI-PERIOD            PIC 9(03).
002400     05  CR1P-ATR-PERIOD            PIC 9(03).
002500     05  CR1P-ATR-MULTIPLIER        PIC 9(03)V9(02).
002600     05  CR1P-OVERSOLD-THRESHOLD    PIC 9(03)V9(02).
002700     05  CR1P-OVERBOUGHT-THRESHOLD  PIC 9(03)V9(02).
002800     05  FILLER                     PIC X(03).
002900

