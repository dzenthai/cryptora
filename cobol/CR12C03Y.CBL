000100******************************************************************
000200*                                                                *
000300*  PROGRAMA  : CR12C03Y                                         * 
000400*                                                                *
000500*  APLICACION: CRIPTOMONEDAS. (CR1) ANALISIS Y ESTADISTICA.     * 
000600*                                                                *
000700*  DESCRIPCION: LISTADO DEL RESUMEN ESTADISTICO. LEE LAS         *
000800*               ESTADISTICAS YA CALCULADAS EN STATISTIC-FILE,    *
000900*               LAS ENVUELVE JUNTO CON LA CLAVE PAR/INTERVALO    *
001000*               DE LA CORRIDA EN REPORT-FILE (SIN TRANSFORMAR    *
001100*               NINGUN VALOR) Y SACA UN LISTADO DE UNA LINEA     *
001200*               POR PAR PARA REVISION DEL ANALISTA.              *
001300*                                                                *
001400******************************************************************
001500*        L O G    D E   M O D I F I C A C I O N E S             * 
001600******************************************************************
001700*  FECHA       PROGRAMADOR      TICKET     DESCRIPCION          * 
001800* ----------   --------------   --------   ------------------- *  
001900*  21/05/1995  R. ALDANA        CR1-0012   CREACION INICIAL.    * CR1-0012
002000*              SOLO GENERABA REPORT-FILE.                       * CR1-0012
002100*  08/08/1998  M. OQUENDO       CR1-0044   SE AGREGA EL LISTADO  *CR1-0044
002200*              IMPRESO DE UNA LINEA POR PAR.                    * CR1-0044
002300*  03/02/1999  M. OQUENDO       CR1-0050   AJUSTE Y2K: SE SIGUE  *CR1-0050
002400*              EL CAMBIO DE CR1S-INIT/CURRENT-DATETIME A 9(14). * CR1-0050
002500*  21/08/2006  C. FARIAS        CR1-0082   SE AVISA SI LA       * CR1-0082
002600*              UNIDAD DEL INTERVALO DE LA TARJETA DE PARAMETROS * CR1-0082
002700*              NO ES H/D/W/M.                                   * CR1-0082
002800*  17/02/2009  M. PAREDES       CR1-0084   SE CORRIGE           * CR1-0084
002900*              CT-CONTANTES A LA ORTOGRAFIA QUE USA EL          * CR1-0084
003000*              RESTO DE LA APLICACION.                          * CR1-0084
003100******************************************************************
003200 IDENTIFICATION DIVISION.                                         
003300 PROGRAM-ID.    CR12C03Y.                                         
003400 AUTHOR.        FACTORIA.                                         
003500 INSTALLATION.  FACTORIA DE SISTEMAS - UNIDAD CRIPTOMONEDAS.      
003600 DATE-WRITTEN.  21/05/1995.                                       
003700 DATE-COMPILED.                                                   
003800 SECURITY.      CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.      
003900******************************************************************
004000 ENVIRONMENT DIVISION.                                            
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.                                                    
004600     SELECT STATISTIC-FILE                                        
004700         ASSIGN TO STATIN                                         
004800         ORGANIZATION IS SEQUENTIAL                               
004900         FILE STATUS IS ST-STATISTIC-FILE.                        
005000     SELECT REPORT-FILE                                           
005100         ASSIGN TO REPTOUT                                        
005200         ORGANIZATION IS SEQUENTIAL                               
005300         FILE STATUS IS ST-REPORT-FILE.                           
005400     SELECT PARM-FILE                                             
005500         ASSIGN TO PARMIN                                         
005600         ORGANIZATION IS SEQUENTIAL                               
005700         FILE STATUS IS ST-PARM-FILE.                             
005800     SELECT PRINT-FILE                                            
005900         ASSIGN TO PRTLIST.                                       
006000******************************************************************
006100 DATA DIVISION.                                                   
006200 FILE SECTION.                                                    
006300 FD  STATISTIC-FILE                                               
006400     LABEL RECORDS ARE STANDARD                                   
006500     RECORDING MODE IS F.                                         
006600     COPY CR1T003.                                                
006700 FD  REPORT-FILE                                                  
006800     LABEL RECORDS ARE STANDARD                                   
006900     RECORDING MODE IS F.                                         
007000     COPY CR1T004.                                                
007100 FD  PARM-FILE                                                    
007200     LABEL RECORDS ARE STANDARD                                   
007300     RECORDING MODE IS F.                                         
007400 01  PM3-INTERVALO-RECORD.                                        
007500     05  PM3-INTERVALO           PIC X(04).                       
007600     05  FILLER                  PIC X(16).                       
007700 FD  PRINT-FILE                                                   
007800     LABEL RECORDS OMITTED                                        
007900     RECORDING MODE IS F.                                         
008000 01  PRINT-LINE                  PIC X(144).                      
008100******************************************************************
008200 WORKING-STORAGE SECTION.                                         
008300******************************************************************
008400*                   AREA DE CODIGOS DE STATUS                    *
008500******************************************************************
008600 01  WS-STATUS-CODES.                                             
008700     05  ST-STATISTIC-FILE       PIC X(02).                       
008800     05  ST-REPORT-FILE          PIC X(02).                       
008900     05  ST-PARM-FILE            PIC X(02).                       
009000     05  FILLER                  PIC X(01).                       
009100******************************************************************
009200*                  AREA DE VARIABLES AUXILIARES                  *
009300******************************************************************
009400 01  WS-VARIABLES-AUXILIARES.                                     
009500     05  WS-INTERVALO            PIC X(04).                       
009600     05  WS-INTERVALO-R REDEFINES WS-INTERVALO.                   
009700         10  WS-INTERVALO-MULT   PIC X(01).                       
009800         10  WS-INTERVALO-UNIDAD PIC X(01).                       
009900         10  FILLER              PIC X(02).                       
010000     05  FILLER                  PIC X(01).                       
010100*    CR1-0082 - LA UNIDAD DEL INTERVALO (H/D/W/M) SE VALIDA EN    
010200*    1000-INICIO CONTRA LA TARJETA DE PARAMETROS; VER LA VISTA    
010300*    WS-INTERVALO-R DE ARRIBA.                                    
010400******************************************************************
010500*                        AREA DE SWITCHES                        *
010600******************************************************************
010700 01  SW-SWITCHES.                                                 
010800     05  SW-FIN-STATISTIC        PIC X(01) VALUE 'N'.             
010900         88  FIN-STATISTIC                VALUE 'S'.              
011000         88  NO-FIN-STATISTIC             VALUE 'N'.              
011100     05  FILLER                  PIC X(01).                       
011200******************************************************************
011300*                       AREA DE CONTANTES                       *
011400******************************************************************
011500 01  CT-CONTANTES.                                               
011600     05  CT-PROGRAMA             PIC X(08) VALUE 'CR12C03Y'.      
011700     05  FILLER                  PIC X(01).                       
011800******************************************************************
011900*                       AREA DE CONTADORES                       *
012000******************************************************************
012100 01  CN-CONTADORES.                                               
012200     05  CN-REGISTROS-LEIDOS     PIC 9(09) COMP VALUE ZERO.       
012300     05  CN-REGISTROS-LEIDOS-D   REDEFINES CN-REGISTROS-LEIDOS    
012400                                 PIC 9(09).                       
012500     05  FILLER                  PIC X(01).                       
012600*    LA VISTA "-D" DE ARRIBA ES PARA EL DISPLAY DEL CIERRE; EN    
012700*    ALGUNOS GENERADORES EL DISPLAY DIRECTO DE UN CAMPO COMP      
012800*    SACA EL BINARIO CRUDO EN VEZ DEL VALOR.                      
012900******************************************************************
013000*             AREA DEL PRIMER ENCABEZADO DEL REPORTE             *
013100******************************************************************
013200 01  WS-LINEA-ENCABEZADO-1.                                       
013300     05  FILLER PIC X(144) VALUE                                  
013400     'PAR         AVG-OPEN      AVG-CLOSE      AVG-HIGH           
013500-    '       AVG-LOW        AVG-TRADE      AVG-RANGE              
013600-    '   TOTAL-VOLUME      TOTAL-AMOUNT       ENTRADAS'.          
013700******************************************************************
013800*            AREA DEL SEGUNDO ENCABEZADO DEL REPORTE             *
013900******************************************************************
014000 01  WS-LINEA-ENCABEZADO-2.                                       
014100     05  FILLER PIC X(144) VALUE                                  
014200     '----------  -------------  -------------  -------------     
014300-    '-------------  -------------  -------------  ---------      
014400-    '------  -----------------  ---------'.                      
014500******************************************************************
014600*            AREA DE LA LINEA DE DETALLE DEL REPORTE             *
014700******************************************************************
014800 01  WS-LINEA-DETALLE.                                            
014900     05  LD-TICKER               PIC X(10).                       
015000     05  FILLER                  PIC X(02).                       
015100     05  LD-AVG-OPEN             PIC -(9)9.99.                    
015200     05  FILLER                  PIC X(01).                       
015300     05  LD-AVG-CLOSE            PIC -(9)9.99.                    
015400     05  FILLER                  PIC X(01).                       
015500     05  LD-AVG-HIGH             PIC -(9)9.99.                    
015600     05  FILLER                  PIC X(01).                       
015700     05  LD-AVG-LOW              PIC -(9)9.99.                    
015800     05  FILLER                  PIC X(01).                       
015900     05  LD-AVG-TRADE            PIC -(9)9.99.                    
016000     05  FILLER                  PIC X(01).                       
016100     05  LD-AVG-RANGE            PIC -(9)9.99.                    
016200     05  FILLER                  PIC X(01).                       
016300     05  LD-TOTAL-VOLUME         PIC -(13)9.99.                   
016400     05  FILLER                  PIC X(01).                       
016500     05  LD-TOTAL-AMOUNT         PIC -(13)9.99.                   
016600     05  FILLER                  PIC X(01).                       
016700     05  LD-ENTRADAS             PIC ZZZZZZZZ9.                   
016800     05  FILLER                  PIC X(03).                       
016900*                                                                 
017000 01  WS-LINEA-DETALLE-R REDEFINES WS-LINEA-DETALLE.               
017100     05  LD-LINEA-COMPLETA       PIC X(144).                      
017200******************************************************************
017300 PROCEDURE DIVISION.                                              
017400*                                                                 
017500*    ***** MAINLINE *****                                         
017600*                                                                 
017700 MAINLINE.                                                        
017800     PERFORM 1000-INICIO THRU 1000-INICIO-EXIT                    
017900*                                                                 
018000     PERFORM 2000-PROCESO THRU 2000-PROCESO-EXIT                  
018100     PERFORM 9000-FIN THRU 9000-FIN-EXIT                          
018200*                                                                 
018300     STOP RUN.                                                    
018400*                                                                 
018500*    ***** 1000 - APERTURA Y ENCABEZADO *****                     
018600*                                                                 
018700 1000-INICIO.                                                     
018800     SET NO-FIN-STATISTIC TO TRUE                                 
018900*                                                                 
019000     OPEN INPUT PARM-FILE                                         
019100     READ PARM-FILE                                               
019200         AT END                                                   
019300             PERFORM 9999-ABEND-SIN-PARM                          
019400                 THRU 9999-ABEND-SIN-PARM-EXIT                    
019500*                                                                 
019600     END-READ                                                     
019700     MOVE PM3-INTERVALO TO WS-INTERVALO                           
019800*                                                                 
019900     IF WS-INTERVALO-MULT IS NOT NUMERIC                          
020000        OR (WS-INTERVALO-UNIDAD NOT = 'H' AND NOT = 'D'           
020100        AND NOT = 'W' AND NOT = 'M')                              
020200         DISPLAY 'CR12C03Y - ADVERTENCIA - INTERVALO MAL FORMADO '
020300                 'EN LA TARJETA: ' WS-INTERVALO                   
020400     END-IF                                                       
020500*                                                                 
020600     CLOSE PARM-FILE                                              
020700     OPEN INPUT  STATISTIC-FILE                                   
020800*                                                                 
020900     OPEN OUTPUT REPORT-FILE                                      
021000     OPEN OUTPUT PRINT-FILE                                       
021100*                                                                 
021200     PERFORM 3100-IMPRIMIR-ENCABEZADO                             
021300         THRU 3100-IMPRIMIR-ENCABEZADO-EXIT                       
021400     PERFORM 2100-LEER-STATISTIC THRU 2100-LEER-STATISTIC-EXIT    
021500*                                                                 
021600     .                                                            
021700 1000-INICIO-EXIT.                                                
021800     EXIT.                                                        
021900******************************************************************
022000*    2100-LEER-STATISTIC - LECTURA DEL ARCHIVO DE ESTADISTICA    *
022100******************************************************************
022200 2100-LEER-STATISTIC.                                             
022300     READ STATISTIC-FILE                                          
022400         AT END                                                   
022500             SET FIN-STATISTIC TO TRUE                            
022600         NOT AT END                                               
022700             ADD 1 TO CN-REGISTROS-LEIDOS                         
022800*                                                                 
022900     END-READ                                                     
023000     .                                                            
023100 2100-LEER-STATISTIC-EXIT.                                        
023200     EXIT.                                                        
023300*                                                                 
023400*    ***** 2000 - PROCESO PRINCIPAL *****                         
023500*                                                                 
023600 2000-PROCESO.                                                    
023700     PERFORM 2200-ARMAR-REPORTE THRU 2200-ARMAR-REPORTE-EXIT      
023800         UNTIL FIN-STATISTIC                                      
023900*                                                                 
024000     .                                                            
024100 2000-PROCESO-EXIT.                                               
024200     EXIT.                                                        
024300*                                                                 
024400*    REGLA: REPORT-FILE ENVUELVE EL RESUMEN TAL CUAL VINO DE      
024500*    STATISTIC-FILE; NINGUN CAMPO SE RECALCULA AQUI.              
024600*                                                                 
024700 2200-ARMAR-REPORTE.                                              
024800     MOVE CR1S-TICKER             TO CR1R-TICKER                  
024900*                                                                 
025000     MOVE WS-INTERVALO            TO CR1R-INTERVALO               
025100     MOVE CR1S-AVG-OPEN-PRICE     TO CR1R-AVG-OPEN-PRICE          
025200*                                                                 
025300     MOVE CR1S-AVG-CLOSE-PRICE    TO CR1R-AVG-CLOSE-PRICE         
025400     MOVE CR1S-AVG-HIGH-PRICE     TO CR1R-AVG-HIGH-PRICE          
025500*                                                                 
025600     MOVE CR1S-AVG-LOW-PRICE      TO CR1R-AVG-LOW-PRICE           
025700     MOVE CR1S-AVG-TRADE-PRICE    TO CR1R-AVG-TRADE-PRICE         
025800*                                                                 
025900     MOVE CR1S-AVG-PRICE-RANGE    TO CR1R-AVG-PRICE-RANGE         
026000     MOVE CR1S-TOTAL-VOLUME       TO CR1R-TOTAL-VOLUME            
026100*                                                                 
026200     MOVE CR1S-TOTAL-AMOUNT       TO CR1R-TOTAL-AMOUNT            
026300     MOVE CR1S-ENTRADAS-COUNT     TO CR1R-ENTRADAS-COUNT          
026400*                                                                 
026500     MOVE CR1S-INIT-DATETIME      TO CR1R-INIT-DATETIME           
026600     MOVE CR1S-CURRENT-DATETIME   TO CR1R-CURRENT-DATETIME        
026700*                                                                 
026800     WRITE CR1R-REPORT-RECORD                                     
026900     PERFORM 3000-IMPRIMIR-LINEA THRU 3000-IMPRIMIR-LINEA-EXIT    
027000*                                                                 
027100     PERFORM 2100-LEER-STATISTIC THRU 2100-LEER-STATISTIC-EXIT    
027200     .                                                            
027300 2200-ARMAR-REPORTE-EXIT.                                         
027400     EXIT.                                                        
027500*                                                                 
027600*    ***** 3000 - LISTADO IMPRESO *****                           
027700*                                                                 
027800 3000-IMPRIMIR-LINEA.                                             
027900     MOVE CR1S-TICKER             TO LD-TICKER                    
028000*                                                                 
028100     MOVE CR1S-AVG-OPEN-PRICE     TO LD-AVG-OPEN                  
028200     MOVE CR1S-AVG-CLOSE-PRICE    TO LD-AVG-CLOSE                 
028300*                                                                 
028400     MOVE CR1S-AVG-HIGH-PRICE     TO LD-AVG-HIGH                  
028500     MOVE CR1S-AVG-LOW-PRICE      TO LD-AVG-LOW                   
028600*                                                                 
028700     MOVE CR1S-AVG-TRADE-PRICE    TO LD-AVG-TRADE                 
028800     MOVE CR1S-AVG-PRICE-RANGE    TO LD-AVG-RANGE                 
028900*                                                                 
029000     MOVE CR1S-TOTAL-VOLUME       TO LD-TOTAL-VOLUME              
029100     MOVE CR1S-TOTAL-AMOUNT       TO LD-TOTAL-AMOUNT              
029200*                                                                 
029300     MOVE CR1S-ENTRADAS-COUNT     TO LD-ENTRADAS                  
029400     WRITE PRINT-LINE FROM LD-LINEA-COMPLETA                      
029500         AFTER ADVANCING 1 LINE                                   
029600*                                                                 
029700     .                                                            
029800 3000-IMPRIMIR-LINEA-EXIT.                                        
029900     EXIT.                                                        
030000******************************************************************
030100*3100-IMPRIMIR-ENCABEZADO - IMPRESION DE LOS ENCABEZADOS DEL REPORTE*
030200******************************************************************
030300 3100-IMPRIMIR-ENCABEZADO.                                        
030400     WRITE PRINT-LINE FROM WS-LINEA-ENCABEZADO-1                  
030500         AFTER ADVANCING TOP-OF-FORM                              
030600*                                                                 
030700     WRITE PRINT-LINE FROM WS-LINEA-ENCABEZADO-2                  
030800         AFTER ADVANCING 1 LINE                                   
030900     .                                                            
031000 3100-IMPRIMIR-ENCABEZADO-EXIT.                                   
031100     EXIT.                                                        
031200*                                                                 
031300*    ***** 9000 - CIERRE *****                                    
031400*                                                                 
031500 9000-FIN.                                                        
031600     CLOSE STATISTIC-FILE                                         
031700           REPORT-FILE                                            
031800           PRINT-FILE                                             
031900*                                                                 
032000     DISPLAY 'CR12C03Y - REGISTROS LEIDOS : '
032100             CN-REGISTROS-LEIDOS-D
032200     .                                                            
032300 9000-FIN-EXIT.                                                   
032400     EXIT.                                                        
032500******************************************************************
032600* 9999-ABEND-SIN-PARM - ABEND POR FALTA DE TARJETA DE PARAMETROS *
032700******************************************************************
032800 9999-ABEND-SIN-PARM.                                             
032900     DISPLAY 'CR12C03Y - ABEND - NO SE ENCONTRO TARJETA DE '      
033000             'INTERVALO EN PARM-FILE'                             
033100*                                                                 
033200     MOVE 16 TO RETURN-CODE                                       
033300     STOP RUN                                                     
033400*                                                                 
033500     .                                                            
033600 9999-ABEND-SIN-PARM-EXIT.                                        
033700     EXIT.                                                        
033800                                                                  
033900                                                                  
