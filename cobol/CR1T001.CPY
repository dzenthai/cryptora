000100******************************************************************
000200*                                                                *
000300*  COPY      : CR1T001                                          *
000400*                                                                *
000500*  APLICACION: CRIPTOMONEDAS. (CR1) ANALISIS Y ESTADISTICA.     *
000600*                                                                *
000700*  DESCRIPCION: LAYOUT DE LA VELA/COTIZACION (QUOTE) LEIDA DEL  *
000800*               ARCHIVO QUOTE-FILE. UN REGISTRO POR CADA PAR    *
000900*               POR CADA INTERVALO DE TIEMPO PROCESADO.         *
001000*                                                                *
001100******************************************************************
001200*        L O G    D E   M O D I F I C A C I O N E S             *
001300******************************************************************
001400*  FECHA       PROGRAMADOR      TICKET     DESCRIPCION          *
001500* ----------   --------------   --------   ------------------- *
001600*  14/03/1994  R. ALDANA        CR1-0001   CREACION INICIAL     * CR1-0001
001700*  09/11/1998  M. OQUENDO       CR1-0047   AJUSTE Y2K DE        * CR1-0047
001800*              WS-FECHA-HORA-COT A FORMATO CCYYMMDDHHMMSS       * CR1-0047
001900******************************************************************
002000 01  CR1Q-QUOTE-RECORD.
002100     05  CR1Q-TICKER             PIC X(10).
002200     05  CR1Q-OPEN-TIME          PIC 9(11).
002300     05  CR1Q-CLOSE-TIME         PIC 9(11).
002400     05  CR1Q-OPEN-PRICE         PIC S9(13)V9(8).
002500     05  CR1Q-HIGH-PRICE         PIC S9(13)V9(8).
002600     05  CR1Q-LOW-PRICE          PIC S9(13)V9(8).
002700     05  CR1Q-CLOSE-PRICE        PIC S9(13)V9(8).
002800     05  CR1Q-VOLUME             PIC S9(15)V9(8).
002900     05  CR1Q-AMOUNT             PIC S9(15)V9(8).
003000     05  CR1Q-TRADES             PIC 9(09).
003100     05  CR1Q-DATETIME           PIC 9(14).
003200     05  CR1Q-DATETIME-R REDEFINES CR1Q-DATETIME.
003300         10  CR1Q-DT-ANO         PIC 9(04).
003400         10  CR1Q-DT-MES         PIC 9(02).
003500         10  CR1Q-DT-DIA         PIC 9(02).
003600         10  CR1Q-DT-HOR         PIC 9(02).
003700         10  CR1Q-DT-MIN         PIC 9(02).
003800         10  CR1Q-DT-SEG         PIC 9(02).
003900     05  FILLER                  PIC X(15).
004000

